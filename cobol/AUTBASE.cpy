000100*---------------------------------------------------------------* AUTBASE
000200* AUTBASE   - BASE AUTHOR TABLE (UA - "UNENRICHED AUTHOR" LIST) * AUTBASE
000300*             ONE ENTRY PER NAME READ FROM BASE-AUTHORS-IN.     * AUTBASE
000400*             TABLE IS BUILT ONCE AT START OF RUN AND WALKED    * AUTBASE
000500*             REPEATEDLY BY EACH MATCHING STEP - NO KEYED       * AUTBASE
000600*             ACCESS, JUST OCCURS-DEPENDING-ON SUBSCRIPTING.    * AUTBASE
000700*---------------------------------------------------------------* AUTBASE
000800* 07/14/22 R. NUNGESSER   CREATED FOR AUTHOR/ORCID ENRICHMENT   * AUTBASE
000900*                         BATCH (REQ AM-014).                  *  AUTBASE
001000* 03/02/23 R. NUNGESSER   ADDED BAT-CLAIMED-SW SO THE STEP LOOP * AUTBASE
001100*                         CAN DROP AUTHORS ONCE MATCHED.        * AUTBASE
001200*---------------------------------------------------------------* AUTBASE
001300 01  BASE-AUTHOR-TABLE.                                           AUTBASE
001400     05  BAT-ENTRY OCCURS 1 TO 2000 TIMES                         AUTBASE
001500             DEPENDING ON BAT-COUNT                               AUTBASE
001600             INDEXED BY BAT-IDX.                                  AUTBASE
001700         10  BAT-FULL-NAME           PIC X(80).                   AUTBASE
001800         10  BAT-CLAIMED-SW          PIC X(01).                   AUTBASE
001900             88  BAT-CLAIMED                   VALUE 'Y'.         AUTBASE
002000             88  BAT-UNCLAIMED                 VALUE 'N'.         AUTBASE
002100         10  BAT-MATCHED-STEP        PIC X(20).                   AUTBASE
002200         10  FILLER                  PIC X(09).                   AUTBASE
