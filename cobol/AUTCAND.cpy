000100*---------------------------------------------------------------* AUTCAND
000200* AUTCAND   - CANDIDATE (ENRICHING/ORCID) AUTHOR TABLE.         * AUTCAND
000300*             ONE ENTRY PER RECORD READ FROM CANDIDATES-IN.     * AUTCAND
000400*             FULL-NAME AND INVERTED-NAME ARE NOT CARRIED HERE -* AUTCAND
000500*             THEY ARE BUILT ON THE FLY IN AUTHMAT AT COMPARE   * AUTCAND
000600*             TIME FROM CAT-GIVEN-NAME/CAT-FAMILY-NAME.         * AUTCAND
000700*---------------------------------------------------------------* AUTCAND
000800* 07/14/22 R. NUNGESSER   CREATED FOR AUTHOR/ORCID ENRICHMENT   * AUTCAND
000900*                         BATCH (REQ AM-014).                  *  AUTCAND
001000* 03/02/23 R. NUNGESSER   ADDED CAT-CLAIMED-SW, SAME AS AUTBASE.* AUTCAND
001100* 11/09/23 T. OYELARAN    ADDED CAT-CREDIT-NAME FOR THE ORCID   * AUTCAND
001200*                         PREFERRED-NAME FEED (REQ AM-041).     * AUTCAND
001300*---------------------------------------------------------------* AUTCAND
001400 01  CANDIDATE-AUTHOR-TABLE.                                      AUTCAND
001500     05  CAT-ENTRY OCCURS 1 TO 2000 TIMES                         AUTCAND
001600             DEPENDING ON CAT-COUNT                               AUTCAND
001700             INDEXED BY CAT-IDX.                                  AUTCAND
001800         10  CAT-GIVEN-NAME           PIC X(40).                  AUTCAND
001900         10  CAT-FAMILY-NAME          PIC X(40).                  AUTCAND
002000         10  CAT-CREDIT-NAME          PIC X(80).                  AUTCAND
002100         10  CAT-ORCID-ID             PIC X(19).                  AUTCAND
002200         10  CAT-CLAIMED-SW           PIC X(01).                  AUTCAND
002300             88  CAT-CLAIMED                    VALUE 'Y'.        AUTCAND
002400             88  CAT-UNCLAIMED                  VALUE 'N'.        AUTCAND
002500         10  FILLER                   PIC X(20).                  AUTCAND
