000100 IDENTIFICATION DIVISION.                                         STREQ
000200 PROGRAM-ID.        STREQ.                                        STREQ
000300 AUTHOR.            R. NUNGESSER.                                 STREQ
000400 INSTALLATION.      MORONS, LOSERS AND BIMBOS LP.                 STREQ
000500 DATE-WRITTEN.      07/14/1994.                                   STREQ
000600 DATE-COMPILED.                                                   STREQ
000700 SECURITY.          NON-CONFIDENTIAL.                             STREQ
000800*-----------------------------------------------------------------STREQ
000900*    PROGRAM NAME:    STREQ                                       STREQ
001000*    ORIGINAL AUTHOR: R. NUNGESSER                                STREQ
001100*                                                                 STREQ
001200*    MAINTENANCE LOG                                              STREQ
001300*    DATE      AUTHOR         MAINTENANCE REQUIREMENT             STREQ
001400*    --------- -------------  ----------------------------------  STREQ
001500*    07/14/94  R. NUNGESSER   CREATED - BLANK-SAFE CASE-          STREQ
001600*                             INSENSITIVE NAME COMPARE, CALLED    STREQ
001700*                             FROM THE AUTHOR/ORCID BATCH FOR     STREQ
001800*                             ITS EXACT-MATCH STEPS (REQ AM-014). STREQ
001900*    01/09/96  R. NUNGESSER   ACCENTED LETTERS ARE LEFT ALONE -   STREQ
002000*                             ONLY THE ORDERED-TOKEN STEP STRIPS  STREQ
002100*                             ACCENTS, EXACT STEPS STAY ACCENT-   STREQ
002200*                             SENSITIVE PER THE ENRICHMENT SPEC.  STREQ
002300*    06/30/98  R. NUNGESSER   Y2K SWEEP - NO DATE FIELDS IN THIS  STREQ
002400*                             PROGRAM, NO CHANGES REQUIRED.       STREQ
002500*    03/02/23  R. NUNGESSER   DROPPED FUNCTION UPPER-CASE FOR AN  STREQ
002600*                             INSPECT CONVERTING TABLE LOOKUP -   STREQ
002700*                             THE COMPILER UPGRADE PROJECT WANTS  STREQ
002800*                             INTRINSIC FUNCTIONS OFF THIS BATCH  STREQ
002900*                             UNTIL THE NEW RUNTIME IS CERTIFIED  STREQ
003000*                             (REQ AM-014, TICKET 4471).          STREQ
003100*    11/09/23  T. OYELARAN    REUSED AS THE MATCHING PREDICATE    STREQ
003200*                             FOR THE STANDALONE AUTHRMV JOB      STREQ
003300*                             (REQ AM-041) - NO LOGIC CHANGE.     STREQ
003400*    07/22/24  R. NUNGESSER   CODING-STANDARDS REVIEW FLAGGED     STREQ
003500*                             0000-MAIN-ROUTINE FOR NOT USING THE STREQ
003600*                             SHOP'S PERFORM...THRU/GO TO EXIT-   STREQ
003700*                             LABEL STYLE - BROKE THE COMPARE     STREQ
003800*                             PARAGRAPH INTO A NUMBERED RANGE AND STREQ
003900*                             ADDED AN EXPLICIT GO TO FOR THE     STREQ
004000*                             BLANK-STRING SHORT-CIRCUIT, NO      STREQ
004100*                             LOGIC CHANGE (TICKET 4611).         STREQ
004200*-----------------------------------------------------------------STREQ
004300 ENVIRONMENT DIVISION.                                            STREQ
004400 CONFIGURATION SECTION.                                           STREQ
004500 SOURCE-COMPUTER.   IBM-3081.                                     STREQ
004600 OBJECT-COMPUTER.   IBM-3081.                                     STREQ
004700 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                           STREQ
004800*=================================================================STREQ
004900 DATA DIVISION.                                                   STREQ
005000 WORKING-STORAGE SECTION.                                         STREQ
005100*-----------------------------------------------------------------STREQ
005200 01  WS-CASE-CONVERSION-TABLES.                                   STREQ
005300*    HOLD THE TWO INSPECT CONVERTING TABLES USED TO FOLD BOTH     STREQ
005400*    INCOMING STRINGS TO UPPERCASE BEFORE THE COMPARE - THIS      STREQ
005500*    REPLACED THE OLD FUNCTION UPPER-CASE CALL PER TICKET 4471    STREQ
005600*    ABOVE.                                                       STREQ
005700     05  WS-LOWER-CASE-ALPHABET      PIC X(26) VALUE              STREQ
005800             'abcdefghijklmnopqrstuvwxyz'.                        STREQ
005900     05  WS-UPPER-CASE-ALPHABET      PIC X(26) VALUE              STREQ
006000             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                        STREQ
006100*-----------------------------------------------------------------STREQ
006200 01  WS-COMPARE-FIELDS.                                           STREQ
006300*    WORKING COPIES OF THE TWO LINKAGE STRINGS, UPPERED IN PLACE  STREQ
006400*    SO THE CALLER'S OWN STREQ-STRING-1/2 ARE NEVER DISTURBED BY  STREQ
006500*    THIS SUBPROGRAM.                                             STREQ
006600     05  WS-STRING-1-UPPER           PIC X(80).                   STREQ
006700     05  WS-STRING-1-UPPER-R REDEFINES WS-STRING-1-UPPER.         STREQ
006800*        FIRST-CHAR VIEW KEPT FOR PARITY WITH THE LINKAGE         STREQ
006900*        REDEFINES BELOW - NOT CURRENTLY TESTED IN THIS PROGRAM.  STREQ
007000         10  WS-S1U-FIRST-CHAR       PIC X(01).                   STREQ
007100         10  FILLER                  PIC X(79).                   STREQ
007200     05  WS-STRING-2-UPPER           PIC X(80).                   STREQ
007300*=================================================================STREQ
007400 LINKAGE SECTION.                                                 STREQ
007500*-----------------------------------------------------------------STREQ
007600*    THE TWO CANDIDATE NAME STRINGS AND THE RESULT SWITCH PASSED  STREQ
007700*    IN FROM WHICHEVER CALLING PROGRAM NEEDS A BLANK-SAFE, CASE-  STREQ
007800*    INSENSITIVE COMPARE - AUTHMAT'S 3210/3220/3230/3240 STEPS ANDSTREQ
007900*    AUTHRMV'S 3100 STEP BOTH CALL THIS SAME COPY OF STREQ.       STREQ
008000 01  STREQ-STRING-1                  PIC X(80).                   STREQ
008100 01  STREQ-STRING-1-R REDEFINES STREQ-STRING-1.                   STREQ
008200     05  STREQ-S1-FIRST-CHAR         PIC X(01).                   STREQ
008300     05  FILLER                      PIC X(79).                   STREQ
008400 01  STREQ-STRING-2                  PIC X(80).                   STREQ
008500 01  STREQ-STRING-2-R REDEFINES STREQ-STRING-2.                   STREQ
008600     05  STREQ-S2-FIRST-CHAR         PIC X(01).                   STREQ
008700     05  FILLER                      PIC X(79).                   STREQ
008800 01  STREQ-RESULT-SW                 PIC X(01).                   STREQ
008900     88  STREQ-EQUAL                          VALUE 'Y'.          STREQ
009000     88  STREQ-NOT-EQUAL                      VALUE 'N'.          STREQ
009100*=================================================================STREQ
009200 PROCEDURE DIVISION USING STREQ-STRING-1, STREQ-STRING-2,         STREQ
009300     STREQ-RESULT-SW.                                             STREQ
009400*-----------------------------------------------------------------STREQ
009500 0000-MAIN-ROUTINE.                                               STREQ
009600*-----------------------------------------------------------------STREQ
009700*    DEFAULT THE ANSWER TO NOT-EQUAL FIRST SO ANY EARLY EXIT BELOWSTREQ
009800*    LEAVES THE CALLER WITH A SAFE RESULT.                        STREQ
009900     SET STREQ-NOT-EQUAL             TO TRUE.                     STREQ
010000*    A BLANK STRING NEVER MATCHES ANYTHING, INCLUDING ANOTHER     STREQ
010100*    BLANK STRING - SHORT-CIRCUIT OUT BEFORE THE COMPARE RATHER   STREQ
010200*    THAN LET TWO ALL-SPACE FIELDS FALSE-POSITIVE AGAINST EACH    STREQ
010300*    OTHER (REQ AM-014).                                          STREQ
010400     IF  STREQ-STRING-1 = SPACES                                  STREQ
010500         OR STREQ-STRING-2 = SPACES                               STREQ
010600         GO TO 0000-EXIT-MAIN.                                    STREQ
010700*    THE COMPARE ITSELF RUNS AS A NUMBERED PARAGRAPH RANGE, THRU  STREQ
010800*    THE EXIT LABEL, PER THE SHOP'S CODING STANDARD.              STREQ
010900     PERFORM 1000-COMPARE-IGNORE-CASE                             STREQ
011000         THRU 1000-COMPARE-IGNORE-CASE-EXIT.                      STREQ
011100 0000-EXIT-MAIN.                                                  STREQ
011200*    COMMON EXIT FOR BOTH THE NORMAL PATH AND THE BLANK-STRING    STREQ
011300*    SHORT-CIRCUIT ABOVE.                                         STREQ
011400     GOBACK.                                                      STREQ
011500*-----------------------------------------------------------------STREQ
011600 1000-COMPARE-IGNORE-CASE.                                        STREQ
011700*-----------------------------------------------------------------STREQ
011800*    UPPER-CASE OUR OWN WORKING COPY OF STRING 1 - THE CALLER'S   STREQ
011900*    STREQ-STRING-1 IS LEFT UNTOUCHED.                            STREQ
012000     MOVE STREQ-STRING-1            TO WS-STRING-1-UPPER.         STREQ
012100     INSPECT WS-STRING-1-UPPER CONVERTING WS-LOWER-CASE-ALPHABET  STREQ
012200         TO WS-UPPER-CASE-ALPHABET.                               STREQ
012300 1010-UPPERCASE-STRING-2.                                         STREQ
012400*    SAME TREATMENT FOR STRING 2 BEFORE THE COMPARE BELOW.        STREQ
012500     MOVE STREQ-STRING-2            TO WS-STRING-2-UPPER.         STREQ
012600     INSPECT WS-STRING-2-UPPER CONVERTING WS-LOWER-CASE-ALPHABET  STREQ
012700         TO WS-UPPER-CASE-ALPHABET.                               STREQ
012800 1020-COMPARE-UPPERED-STRINGS.                                    STREQ
012900*    BYTE-FOR-BYTE COMPARE ON THE UPPERED COPIES ONLY - ACCENTED  STREQ
013000*    CHARACTERS ARE NOT FOLDED HERE, PER THE 01/09/96 LOG ENTRY   STREQ
013100*    ABOVE.                                                       STREQ
013200     IF  WS-STRING-1-UPPER = WS-STRING-2-UPPER                    STREQ
013300         SET STREQ-EQUAL             TO TRUE.                     STREQ
013400 1000-COMPARE-IGNORE-CASE-EXIT.                                   STREQ
013500*    EXIT LABEL FOR THE PERFORM THRU IN 0000-MAIN-ROUTINE.        STREQ
013600     EXIT.                                                        STREQ
