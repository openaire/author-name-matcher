000100 IDENTIFICATION DIVISION.                                         TOKNCMP
000200 PROGRAM-ID.        TOKNCMP.                                      TOKNCMP
000300 AUTHOR.            R. NUNGESSER.                                 TOKNCMP
000400 INSTALLATION.      MORONS, LOSERS AND BIMBOS LP.                 TOKNCMP
000500 DATE-WRITTEN.      07/18/1994.                                   TOKNCMP
000600 DATE-COMPILED.                                                   TOKNCMP
000700 SECURITY.          NON-CONFIDENTIAL.                             TOKNCMP
000800*-----------------------------------------------------------------TOKNCMP
000900*    PROGRAM NAME:    TOKNCMP                                     TOKNCMP
001000*    ORIGINAL AUTHOR: R. NUNGESSER                                TOKNCMP
001100*                                                                 TOKNCMP
001200*    THIS SUBPROGRAM IS THE ORDEREDTOKENS STEP'S PREDICATE - IT   TOKNCMP
001300*    TOKENIZES BOTH NAMES ON WHITESPACE/PUNCTUATION, SORTS EACH   TOKNCMP
001400*    NAME'S TOKEN LIST, WALKS BOTH LISTS LOOKING FOR FULL-WORD    TOKNCMP
001500*    MATCHES, THEN MAKES A SECOND ABBREVIATION PASS SO A BARE     TOKNCMP
001600*    INITIAL CROSS-MATCHES A FULL GIVEN NAME, AND FINALLY SCORES  TOKNCMP
001700*    THE RESULT.  CALLED FROM AUTHMAT'S 3230-COMPARE-TOKENS       TOKNCMP
001800*    PARAGRAPH.                                                   TOKNCMP
001900*                                                                 TOKNCMP
002000*    MAINTENANCE LOG                                              TOKNCMP
002100*    DATE      AUTHOR         MAINTENANCE REQUIREMENT             TOKNCMP
002200*    --------- -------------  ----------------------------------  TOKNCMP
002300*    07/18/94  R. NUNGESSER   CREATED - ORDERED-TOKEN/INITIAL     TOKNCMP
002400*                             NAME COMPARE FOR THE AUTHOR/ORCID   TOKNCMP
002500*                             ENRICHMENT BATCH (REQ AM-014).      TOKNCMP
002600*                             HANDLES A BARE INITIAL STANDING IN  TOKNCMP
002700*                             FOR A GIVEN NAME AND NAME-PART      TOKNCMP
002800*                             REORDERING.                         TOKNCMP
002900*    02/03/95  R. NUNGESSER   ADDED THE ACCENT-FOLDING TABLE -    TOKNCMP
003000*                             ORCID FEED CARRIES EUROPEAN NAMES   TOKNCMP
003100*                             WITH DIACRITICS THE BASE FILE DOES  TOKNCMP
003200*                             NOT (REQ AM-019).                   TOKNCMP
003300*    06/30/98  R. NUNGESSER   Y2K SWEEP - NO DATE FIELDS IN THIS  TOKNCMP
003400*                             PROGRAM, NO CHANGES REQUIRED.       TOKNCMP
003500*    03/02/23  R. NUNGESSER   REWORKED THE ABBREVIATION PASS SO A TOKNCMP
003600*                             LONE INITIAL ON EITHER SIDE CROSS-  TOKNCMP
003700*                             MATCHES A FULL TOKEN INSTEAD OF     TOKNCMP
003800*                             FALLING THROUGH UNMATCHED (REQ      TOKNCMP
003900*                             AM-014, TICKET 4471).               TOKNCMP
004000*    07/22/24  R. NUNGESSER   CODING-STANDARDS REVIEW - REPLACED  TOKNCMP
004100*                             THE NESTED IF BLANK-NAME GUARD IN   TOKNCMP
004200*                             0000-MAIN-ROUTINE WITH A GO TO EARLYTOKNCMP
004300*                             EXIT, AND RAN 3000-CHECK-TOKEN-     TOKNCMP
004400*                             COUNTS AS A NUMBERED PERFORM...THRU TOKNCMP
004500*                             RANGE, TO MATCH THE SHOP'S USUAL    TOKNCMP
004600*                             1000-PARAGRAPH STYLE - NO SCORING   TOKNCMP
004700*                             CHANGE (TICKET 4611).               TOKNCMP
004800*-----------------------------------------------------------------TOKNCMP
004900 ENVIRONMENT DIVISION.                                            TOKNCMP
005000 CONFIGURATION SECTION.                                           TOKNCMP
005100 SOURCE-COMPUTER.   IBM-3081.                                     TOKNCMP
005200 OBJECT-COMPUTER.   IBM-3081.                                     TOKNCMP
005300 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                           TOKNCMP
005400*    C01 IS CARRIED OVER FROM THE SHOP'S STANDARD PRINT-PROGRAM   TOKNCMP
005500*    SKELETON EVEN THOUGH THIS SUBPROGRAM NEVER OPENS A REPORT    TOKNCMP
005600*    FILE OF ITS OWN - HARMLESS, AND CONSISTENT WITH EVERY OTHER  TOKNCMP
005700*    PROGRAM IN THE BATCH.                                        TOKNCMP
005800*=================================================================TOKNCMP
005900 DATA DIVISION.                                                   TOKNCMP
006000 WORKING-STORAGE SECTION.                                         TOKNCMP
006100*-----------------------------------------------------------------TOKNCMP
006200*    NO 01-LEVEL WORK AREA IN THIS PROGRAM IS SHARED WITH ANY     TOKNCMP
006300*    OTHER SUBPROGRAM - UNLIKE THE LINKAGE FIELDS BELOW,          TOKNCMP
006400*    EVERYTHING HERE IS PRIVATE SCRATCH SPACE.                    TOKNCMP
006500*    EACH INCOMING NAME IS COPIED INTO ITS OWN 80-BYTE WORK AREA  TOKNCMP
006600*    AND LOWERCASED/CLEANED IN PLACE - THE CALLER'S LINKAGE FIELDSTOKNCMP
006700*    ARE NEVER TOUCHED.  THE -CHARS REDEFINES GIVES THE SCAN      TOKNCMP
006800*    PARAGRAPHS BELOW A ONE-CHARACTER-AT-A-TIME VIEW WITHOUT ANY  TOKNCMP
006900*    REFERENCE MODIFICATION.                                      TOKNCMP
007000 01  WS-WORK-NAME-1                  PIC X(80).                   TOKNCMP
007100 01  WS-WORK-NAME-1-CHARS REDEFINES WS-WORK-NAME-1.               TOKNCMP
007200     05  WS-WN1-CHAR                 PIC X(01) OCCURS 80 TIMES.   TOKNCMP
007300 01  WS-WORK-NAME-2                  PIC X(80).                   TOKNCMP
007400 01  WS-WORK-NAME-2-CHARS REDEFINES WS-WORK-NAME-2.               TOKNCMP
007500     05  WS-WN2-CHAR                 PIC X(01) OCCURS 80 TIMES.   TOKNCMP
007600*-----------------------------------------------------------------TOKNCMP
007700*    UP TO 20 TOKENS PER NAME - FAR MORE THAN ANY REAL AUTHOR NAMETOKNCMP
007800*    EVER HAS, BUT CHEAP TO CARRY.  TOK1-USED-SW IS SET BY        TOKNCMP
007900*    WHICHEVER PASS (FULL-TOKEN OR ABBREVIATION) FIRST CONSUMES   TOKNCMP
008000*    THE ENTRY, SO THE OTHER PASS LEAVES IT ALONE.                TOKNCMP
008100 01  WS-TOKEN-TABLE-1.                                            TOKNCMP
008200     05  TOK1-COUNT                  PIC 9(02) COMP VALUE 0.      TOKNCMP
008300     05  TOK1-ENTRY OCCURS 20 TIMES                               TOKNCMP
008400             INDEXED BY TOK1-IDX.                                 TOKNCMP
008500         10  TOK1-TEXT               PIC X(30).                   TOKNCMP
008600         10  TOK1-TEXT-R REDEFINES TOK1-TEXT.                     TOKNCMP
008700*            FIRST-CHAR VIEW USED BY 5100-COMPARE-ABBREVIATION    TOKNCMP
008800*            BELOW TO TEST FOR A LEADING-LETTER TIE WITHOUT       TOKNCMP
008900*            REFERENCE MODIFYING TOK1-TEXT ON EVERY CALL.         TOKNCMP
009000             15  TOK1-FIRST-CHAR     PIC X(01).                   TOKNCMP
009100             15  FILLER              PIC X(29).                   TOKNCMP
009200         10  TOK1-LEN                PIC 9(02) COMP.              TOKNCMP
009300         10  TOK1-USED-SW            PIC X(01) VALUE 'N'.         TOKNCMP
009400             88  TOK1-USED                    VALUE 'Y'.          TOKNCMP
009500             88  TOK1-NOT-USED                VALUE 'N'.          TOKNCMP
009600*-----------------------------------------------------------------TOKNCMP
009700*    MIRROR OF WS-TOKEN-TABLE-1 ABOVE, FOR NAME 2.                TOKNCMP
009800 01  WS-TOKEN-TABLE-2.                                            TOKNCMP
009900     05  TOK2-COUNT                  PIC 9(02) COMP VALUE 0.      TOKNCMP
010000     05  TOK2-ENTRY OCCURS 20 TIMES                               TOKNCMP
010100             INDEXED BY TOK2-IDX.                                 TOKNCMP
010200         10  TOK2-TEXT               PIC X(30).                   TOKNCMP
010300         10  TOK2-TEXT-R REDEFINES TOK2-TEXT.                     TOKNCMP
010400             15  TOK2-FIRST-CHAR     PIC X(01).                   TOKNCMP
010500             15  FILLER              PIC X(29).                   TOKNCMP
010600         10  TOK2-LEN                PIC 9(02) COMP.              TOKNCMP
010700         10  TOK2-USED-SW            PIC X(01) VALUE 'N'.         TOKNCMP
010800             88  TOK2-USED                    VALUE 'Y'.          TOKNCMP
010900             88  TOK2-NOT-USED                VALUE 'N'.          TOKNCMP
011000*-----------------------------------------------------------------TOKNCMP
011100*    WS-SCAN-I DOUBLES AS THE CHARACTER-POSITION SUBSCRIPT IN     TOKNCMP
011200*    1220/2220 AND AS A SWAP-TEMP FOR TOK1-LEN/TOK2-LEN DURING THETOKNCMP
011300*    BUBBLE SORT - THE TWO USES NEVER OVERLAP SINCE THE SCAN      TOKNCMP
011400*    PARAGRAPHS FINISH BEFORE THE SORT PARAGRAPHS START.          TOKNCMP
011500*                                                                 TOKNCMP
011600 01  WS-SCAN-FIELDS.                                              TOKNCMP
011700     05  WS-SCAN-I                   PIC 9(02) COMP VALUE 0.      TOKNCMP
011800     05  WS-CUR-TOKEN                PIC X(30) VALUE SPACE.       TOKNCMP
011900     05  WS-CUR-TOKEN-LEN            PIC 9(02) COMP VALUE 0.      TOKNCMP
012000     05  WS-SORT-SWAPPED-SW          PIC X(01) VALUE 'N'.         TOKNCMP
012100         88  WS-SORT-SWAPPED               VALUE 'Y'.             TOKNCMP
012200     05  WS-SORT-HOLD                PIC X(30).                   TOKNCMP
012300*-----------------------------------------------------------------TOKNCMP
012400*    THE THREE MATCH CATEGORIES 6000-SCORE-RESULT WEIGHS          TOKNCMP
012500*    DIFFERENTLY - LONG (BOTH SIDES FULL WORDS), SHORT (BOTH SIDESTOKNCMP
012600*    BARE INITIALS), AND CROSS (ONE SIDE AN INITIAL, THE OTHER A  TOKNCMP
012700*    FULL WORD).                                                  TOKNCMP
012800 01  WS-MATCH-COUNTERS.                                           TOKNCMP
012900     05  WS-LONG-MATCHES             PIC 9(02) COMP VALUE 0.      TOKNCMP
013000     05  WS-SHORT-MATCHES            PIC 9(02) COMP VALUE 0.      TOKNCMP
013100     05  WS-CROSS-MATCHES            PIC 9(02) COMP VALUE 0.      TOKNCMP
013200     05  WS-TOTAL-MATCHES            PIC 9(02) COMP VALUE 0.      TOKNCMP
013300     05  WS-MIN-TOKENS               PIC 9(02) COMP VALUE 0.      TOKNCMP
013400     05  WS-MAX-TOKENS               PIC 9(02) COMP VALUE 0.      TOKNCMP
013500     05  WS-TOKEN-DIFF               PIC S9(02) COMP VALUE 0.     TOKNCMP
013600*-----------------------------------------------------------------TOKNCMP
013700*    WS-C1/WS-C2 ARE THE TWO WALKING CURSORS SHARED BY BOTH THE   TOKNCMP
013800*    FULL-TOKEN PASS AND THE ABBREVIATION PASS - EACH PASS RESETS TOKNCMP
013900*    BOTH TO 1 BEFORE IT STARTS.                                  TOKNCMP
014000 01  WS-CURSORS.                                                  TOKNCMP
014100     05  WS-C1                       PIC 9(02) COMP VALUE 0.      TOKNCMP
014200     05  WS-C2                       PIC 9(02) COMP VALUE 0.      TOKNCMP
014300*-----------------------------------------------------------------TOKNCMP
014400*    INTERMEDIATE SCORING FIELDS - SEE THE FORMULA IN 6000-SCORE- TOKNCMP
014500*    RESULT FOR HOW THESE TWO FEED THE FINAL TOKNCMP-CONFIDENCE.  TOKNCMP
014600*                                                                 TOKNCMP
014700 01  WS-SCORE-FIELDS.                                             TOKNCMP
014800     05  WS-WEIGHTED-SUM             PIC 9(03)V9(06) VALUE 0.     TOKNCMP
014900     05  WS-RAW-SCORE                PIC 9(01)V9(06) VALUE 0.     TOKNCMP
015000*=================================================================TOKNCMP
015100 LINKAGE SECTION.                                                 TOKNCMP
015200*-----------------------------------------------------------------TOKNCMP
015300*    FOUR FIELDS, ALL PASSED BY REFERENCE FROM WHICHEVER PROGRAM  TOKNCMP
015400*    CALLED IN - COBOL LINKAGE ITEMS CARRY NO STORAGE OF THEIR    TOKNCMP
015500*    OWN, THEY ONLY MAP ONTO THE CALLER'S ARGUMENTS.              TOKNCMP
015600*    BOTH CANDIDATE FULL-NAME STRINGS, THE YES/NO RESULT SWITCH,  TOKNCMP
015700*    AND THE PACKED CONFIDENCE SCORE RETURNED TO AUTHMAT'S        TOKNCMP
015800*    3230-COMPARE-TOKENS.  UNLIKE STREQ, NOTHING ELSE CALLS THIS  TOKNCMP
015900*    COPY OF TOKNCMP - THE ORDERED-TOKEN STEP IS NOT PART OF      TOKNCMP
016000*    AUTHRMV'S SIMPLER REMOVAL PREDICATE.                         TOKNCMP
016100 01  TOKNCMP-NAME-1                  PIC X(80).                   TOKNCMP
016200 01  TOKNCMP-NAME-2                  PIC X(80).                   TOKNCMP
016300 01  TOKNCMP-RESULT-SW               PIC X(01).                   TOKNCMP
016400     88  TOKNCMP-MATCH-FOUND                  VALUE 'Y'.          TOKNCMP
016500     88  TOKNCMP-NO-MATCH                     VALUE 'N'.          TOKNCMP
016600 01  TOKNCMP-CONFIDENCE              PIC 9V999 COMP-3.            TOKNCMP
016700*=================================================================TOKNCMP
016800 PROCEDURE DIVISION USING TOKNCMP-NAME-1, TOKNCMP-NAME-2,         TOKNCMP
016900     TOKNCMP-RESULT-SW, TOKNCMP-CONFIDENCE.                       TOKNCMP
017000*-----------------------------------------------------------------TOKNCMP
017100 0000-MAIN-ROUTINE.                                               TOKNCMP
017200*-----------------------------------------------------------------TOKNCMP
017300*    DEFAULT THE ANSWER TO NO-MATCH AND ZERO CONFIDENCE FIRST SO  TOKNCMP
017400*    ANY EARLY EXIT BELOW LEAVES THE CALLER WITH A SAFE RESULT,   TOKNCMP
017500*    THE SAME CONVENTION STREQ USES.                              TOKNCMP
017600     SET TOKNCMP-NO-MATCH            TO TRUE.                     TOKNCMP
017700     MOVE ZERO                       TO TOKNCMP-CONFIDENCE.       TOKNCMP
017800*    A BLANK NAME ON EITHER SIDE CANNOT BE TOKENIZED - SHORT-     TOKNCMP
017900*    CIRCUIT OUT BEFORE THE PREPARE STEPS RATHER THAN FEED 80     TOKNCMP
018000*    BYTES OF SPACE INTO THE SCANNER BELOW.                       TOKNCMP
018100     IF  TOKNCMP-NAME-1 = SPACES OR TOKNCMP-NAME-2 = SPACES       TOKNCMP
018200         GO TO 0000-EXIT-MAIN.                                    TOKNCMP
018300     PERFORM 1000-PREPARE-NAME-1.                                 TOKNCMP
018400     PERFORM 2000-PREPARE-NAME-2.                                 TOKNCMP
018500*    THE TOKEN-COUNT CHECK RUNS AS A NUMBERED PARAGRAPH RANGE,    TOKNCMP
018600*    THRU THE EXIT LABEL, PER THE SHOP'S CODING STANDARD.         TOKNCMP
018700     PERFORM 3000-CHECK-TOKEN-COUNTS                              TOKNCMP
018800         THRU 3000-CHECK-TOKEN-COUNTS-EXIT.                       TOKNCMP
018900*    WS-MIN-TOKENS STAYS ZERO WHEN 3000 ABOVE DECIDED THE TWO     TOKNCMP
019000*    NAMES ARE NOT COMPARABLE (A BARE SINGLE WORD ON EITHER SIDE, TOKNCMP
019100*    OR TOO BIG A WORD-COUNT GAP) - NOTHING FURTHER TO DO IN THAT TOKNCMP
019200*    CASE.                                                        TOKNCMP
019300     IF  WS-MIN-TOKENS = ZERO                                     TOKNCMP
019400         GO TO 0000-EXIT-MAIN.                                    TOKNCMP
019500     PERFORM 4000-FULL-TOKEN-PASS.                                TOKNCMP
019600     PERFORM 5000-ABBREVIATION-PASS.                              TOKNCMP
019700     PERFORM 6000-SCORE-RESULT.                                   TOKNCMP
019800 0000-EXIT-MAIN.                                                  TOKNCMP
019900*    COMMON EXIT FOR THE NORMAL PATH AND BOTH GO TO SHORT-CIRCUITSTOKNCMP
020000*    ABOVE.                                                       TOKNCMP
020100     GOBACK.                                                      TOKNCMP
020200*-----------------------------------------------------------------TOKNCMP
020300 1000-PREPARE-NAME-1.                                             TOKNCMP
020400*-----------------------------------------------------------------TOKNCMP
020500*    LOWERCASE, ACCENT-FOLD, BLANK OUT PUNCTUATION, THEN TOKENIZE TOKNCMP
020600*    AND SORT - IN THAT ORDER, SO THE SCANNER IN 1200 NEVER SEES ATOKNCMP
020700*    HYPHEN, COMMA, PERIOD OR APOSTROPHE AS PART OF A TOKEN.      TOKNCMP
020800     MOVE TOKNCMP-NAME-1             TO WS-WORK-NAME-1.           TOKNCMP
020900     PERFORM 1100-STRIP-ACCENTS-1.                                TOKNCMP
021000     INSPECT WS-WORK-NAME-1 CONVERTING                            TOKNCMP
021100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                             TOKNCMP
021200         TO 'abcdefghijklmnopqrstuvwxyz'.                         TOKNCMP
021300     INSPECT WS-WORK-NAME-1                                       TOKNCMP
021400         REPLACING ALL '-' BY SPACE                               TOKNCMP
021500                   ALL ',' BY SPACE                               TOKNCMP
021600                   ALL '.' BY SPACE                               TOKNCMP
021700                   ALL '''' BY SPACE.                             TOKNCMP
021800     PERFORM 1200-SCAN-TOKENS-1.                                  TOKNCMP
021900     PERFORM 1300-SORT-TOKENS-1.                                  TOKNCMP
022000*-----------------------------------------------------------------TOKNCMP
022100 1100-STRIP-ACCENTS-1.                                            TOKNCMP
022200*-----------------------------------------------------------------TOKNCMP
022300*    FOLD EUROPEAN DIACRITICS DOWN TO A PLAIN LETTER BEFORE THE   TOKNCMP
022400*    TOKENIZER EVER SEES THE NAME - AN ORCID "MICHA WITH AN       TOKNCMP
022500*    L-STROKE" HAS TO LINE UP WITH A BASE-FILE "MICHAL".          TOKNCMP
022600     INSPECT WS-WORK-NAME-1                                       TOKNCMP
022700         REPLACING ALL 'á' BY 'a' ALL 'à' BY 'a'                TOKNCMP
022800                   ALL 'â' BY 'a' ALL 'ã' BY 'a'                TOKNCMP
022900                   ALL 'ä' BY 'a' ALL 'å' BY 'a'                TOKNCMP
023000                   ALL 'Á' BY 'a' ALL 'À' BY 'a'                TOKNCMP
023100                   ALL 'Â' BY 'a' ALL 'Ã' BY 'a'                TOKNCMP
023200                   ALL 'Ä' BY 'a' ALL 'Å' BY 'a'.               TOKNCMP
023300*    A/E VOWEL GROUP DONE, NOW E/I/O/U FOLLOW THE SAME PATTERN ONETOKNCMP
023400*    VOWEL PER INSPECT STATEMENT.                                 TOKNCMP
023500     INSPECT WS-WORK-NAME-1                                       TOKNCMP
023600         REPLACING ALL 'é' BY 'e' ALL 'è' BY 'e'                TOKNCMP
023700                   ALL 'ê' BY 'e' ALL 'ë' BY 'e'                TOKNCMP
023800                   ALL 'É' BY 'e' ALL 'È' BY 'e'                TOKNCMP
023900                   ALL 'Ê' BY 'e' ALL 'Ë' BY 'e'.               TOKNCMP
024000     INSPECT WS-WORK-NAME-1                                       TOKNCMP
024100         REPLACING ALL 'í' BY 'i' ALL 'ì' BY 'i'                TOKNCMP
024200                   ALL 'î' BY 'i' ALL 'ï' BY 'i'                TOKNCMP
024300                   ALL 'Í' BY 'i' ALL 'Ì' BY 'i'                TOKNCMP
024400                   ALL 'Î' BY 'i' ALL 'Ï' BY 'i'.               TOKNCMP
024500     INSPECT WS-WORK-NAME-1                                       TOKNCMP
024600         REPLACING ALL 'ó' BY 'o' ALL 'ò' BY 'o'                TOKNCMP
024700                   ALL 'ô' BY 'o' ALL 'õ' BY 'o'                TOKNCMP
024800                   ALL 'ö' BY 'o' ALL 'ø' BY 'o'                TOKNCMP
024900                   ALL 'Ó' BY 'o' ALL 'Ò' BY 'o'                TOKNCMP
025000                   ALL 'Ô' BY 'o' ALL 'Õ' BY 'o'                TOKNCMP
025100                   ALL 'Ö' BY 'o' ALL 'Ø' BY 'o'.               TOKNCMP
025200     INSPECT WS-WORK-NAME-1                                       TOKNCMP
025300         REPLACING ALL 'ú' BY 'u' ALL 'ù' BY 'u'                TOKNCMP
025400                   ALL 'û' BY 'u' ALL 'ü' BY 'u'                TOKNCMP
025500                   ALL 'Ú' BY 'u' ALL 'Ù' BY 'u'                TOKNCMP
025600                   ALL 'Û' BY 'u' ALL 'Ü' BY 'u'.               TOKNCMP
025700*    THE REMAINING CONSONANT-STYLE FOLDS - SPANISH N-TILDE, FRENCHTOKNCMP
025800*    C-CEDILLA, AND THE POLISH L-STROKE - ARE ALL HANDLED TOGETHERTOKNCMP
025900*    SINCE NONE OF THEM PARTICIPATE IN THE FIVE-VOWEL GROUPS      TOKNCMP
026000*    ABOVE.                                                       TOKNCMP
026100     INSPECT WS-WORK-NAME-1                                       TOKNCMP
026200         REPLACING ALL 'ñ' BY 'n' ALL 'Ñ' BY 'n'                TOKNCMP
026300                   ALL 'ç' BY 'c' ALL 'Ç' BY 'c'                TOKNCMP
026400                   ALL 'ý' BY 'y' ALL 'ÿ' BY 'y'                TOKNCMP
026500                   ALL 'Ý' BY 'y'                                TOKNCMP
026600                   ALL 'ł' BY 'l' ALL 'Ł' BY 'l'.               TOKNCMP
026700*-----------------------------------------------------------------TOKNCMP
026800 1200-SCAN-TOKENS-1.                                              TOKNCMP
026900*-----------------------------------------------------------------TOKNCMP
027000*    MANUAL CHARACTER SCAN, ONE BYTE AT A TIME VIA 1220 BELOW -   TOKNCMP
027100*    PUNCTUATION HAS ALREADY BEEN BLANKED OUT IN 1000 ABOVE, SO A TOKNCMP
027200*    RUN OF NON-BLANK CHARACTERS BOUNDED BY SPACE IS ONE TOKEN.   TOKNCMP
027300*    NO INTRINSIC FUNCTION IS USED FOR THIS - THE COMPILER UPGRADETOKNCMP
027400*    PROJECT KEEPS THIS BATCH OFF INTRINSICS UNTIL THE NEW RUNTIMETOKNCMP
027500*    IS CERTIFIED, SAME AS STREQ.                                 TOKNCMP
027600     MOVE ZERO                       TO TOK1-COUNT WS-SCAN-I      TOKNCMP
027700                                        WS-CUR-TOKEN-LEN.         TOKNCMP
027800     MOVE SPACE                      TO WS-CUR-TOKEN.             TOKNCMP
027900     PERFORM 1220-SCAN-ONE-CHAR-1                                 TOKNCMP
028000         VARYING WS-SCAN-I FROM 1 BY 1 UNTIL WS-SCAN-I > 80.      TOKNCMP
028100*    80 IS THE FULL WIDTH OF WS-WORK-NAME-1 - THE LOOP ALWAYS     TOKNCMP
028200*    WALKS THE ENTIRE FIELD REGARDLESS OF HOW SHORT THE ACTUAL    TOKNCMP
028300*    NAME IS, SINCE THE TRAILING BYTES ARE ALL SPACE AND ADD NO   TOKNCMP
028400*    TOKENS.                                                      TOKNCMP
028500*    THE LAST TOKEN ON THE LINE HAS NO TRAILING SPACE TO TRIGGER  TOKNCMP
028600*    ITS OWN STORE INSIDE 1220 - CATCH IT HERE ONCE THE SCAN LOOP TOKNCMP
028700*    FINISHES.                                                    TOKNCMP
028800     IF  WS-CUR-TOKEN-LEN > ZERO                                  TOKNCMP
028900         PERFORM 1210-STORE-TOKEN-1.                              TOKNCMP
029000*-----------------------------------------------------------------TOKNCMP
029100 1210-STORE-TOKEN-1.                                              TOKNCMP
029200*-----------------------------------------------------------------TOKNCMP
029300*    SILENTLY DROPS ANY TOKEN PAST THE 20-ENTRY TABLE LIMIT - NO  TOKNCMP
029400*    REAL AUTHOR NAME HAS EVER COME CLOSE TO THAT MANY WORDS IN   TOKNCMP
029500*    PRODUCTION, SO THIS HAS NEVER FIRED.                         TOKNCMP
029600     IF  TOK1-COUNT < 20                                          TOKNCMP
029700         ADD 1 TO TOK1-COUNT                                      TOKNCMP
029800         MOVE SPACE TO TOK1-TEXT(TOK1-COUNT)                      TOKNCMP
029900         MOVE WS-CUR-TOKEN TO TOK1-TEXT(TOK1-COUNT)               TOKNCMP
030000         MOVE WS-CUR-TOKEN-LEN TO TOK1-LEN(TOK1-COUNT)            TOKNCMP
030100         SET TOK1-NOT-USED(TOK1-COUNT) TO TRUE.                   TOKNCMP
030200     MOVE SPACE                      TO WS-CUR-TOKEN.             TOKNCMP
030300     MOVE ZERO                       TO WS-CUR-TOKEN-LEN.         TOKNCMP
030400*    THE WORK FIELD IS CLEARED HERE SO THE NEXT TOKEN STARTS FROM TOKNCMP
030500*    A BLANK SLATE - WITHOUT THIS RESET A SHORTER TOKEN FOLLOWING TOKNCMP
030600*    A LONGER ONE WOULD LEAVE STRAY CHARACTERS FROM THE PRIOR     TOKNCMP
030700*    TOKEN TRAILING PAST ITS OWN LENGTH.                          TOKNCMP
030800*-----------------------------------------------------------------TOKNCMP
030900 1220-SCAN-ONE-CHAR-1.                                            TOKNCMP
031000*-----------------------------------------------------------------TOKNCMP
031100*    APPENDS ONE CHARACTER ONTO THE TOKEN BEING BUILT WHEN IT IS  TOKNCMP
031200*    NOT A SPACE; WHEN IT IS A SPACE AND A TOKEN IS ALREADY IN    TOKNCMP
031300*    PROGRESS, THAT TOKEN IS COMPLETE AND GETS STORED - THIS IS   TOKNCMP
031400*    WHAT LETS 1200 ABOVE TREAT THE WHOLE 80-BYTE FIELD AS ONE    TOKNCMP
031500*    PASS WITH NO SEPARATE END-OF-WORD TEST.                      TOKNCMP
031600     IF  WS-WN1-CHAR(WS-SCAN-I) NOT = SPACE                       TOKNCMP
031700         ADD 1 TO WS-CUR-TOKEN-LEN                                TOKNCMP
031800         MOVE WS-WN1-CHAR(WS-SCAN-I)                              TOKNCMP
031900             TO WS-CUR-TOKEN(WS-CUR-TOKEN-LEN:1)                  TOKNCMP
032000     ELSE                                                         TOKNCMP
032100         IF  WS-CUR-TOKEN-LEN > ZERO                              TOKNCMP
032200             PERFORM 1210-STORE-TOKEN-1                           TOKNCMP
032300         END-IF.                                                  TOKNCMP
032400*-----------------------------------------------------------------TOKNCMP
032500 1300-SORT-TOKENS-1.                                              TOKNCMP
032600*-----------------------------------------------------------------TOKNCMP
032700*    PLAIN BUBBLE SORT, ASCENDING ON TOK1-TEXT - THE TOKEN LIST   TOKNCMP
032800*    NEVER HOLDS MORE THAN A HANDFUL OF NAME PARTS, SO A SIMPLE   TOKNCMP
032900*    O(N**2) PASS IS PLENTY AND THERE HAS NEVER BEEN A REASON TO  TOKNCMP
033000*    REACH FOR ANYTHING FANCIER.  SORTING BOTH NAMES' TOKEN LISTS TOKNCMP
033100*    IS WHAT LETS 4100-FULL-TOKEN-STEP BELOW WALK THEM TOGETHER   TOKNCMP
033200*    LIKE A MERGE INSTEAD OF COMPARING EVERY TOKEN AGAINST EVERY  TOKNCMP
033300*    OTHER TOKEN.                                                 TOKNCMP
033400     IF  TOK1-COUNT > 1                                           TOKNCMP
033500         SET WS-SORT-SWAPPED TO TRUE                              TOKNCMP
033600         PERFORM 1310-BUBBLE-PASS-1 UNTIL NOT WS-SORT-SWAPPED.    TOKNCMP
033700*    A SINGLE-TOKEN NAME NEEDS NO SORTING AT ALL - THE IF ABOVE   TOKNCMP
033800*    SKIPS THE WHOLE BUBBLE-SORT MACHINERY WHEN TOK1-COUNT IS ZEROTOKNCMP
033900*    OR ONE.                                                      TOKNCMP
034000*-----------------------------------------------------------------TOKNCMP
034100 1310-BUBBLE-PASS-1.                                              TOKNCMP
034200*-----------------------------------------------------------------TOKNCMP
034300*    ONE FULL PASS OVER THE TABLE, RESETTING THE SWAPPED FLAG     TOKNCMP
034400*    FIRST - 1320 BELOW SETS IT BACK TO TRUE THE MOMENT IT MAKES ATOKNCMP
034500*    SWAP, WHICH IS WHAT KEEPS 1300 ABOVE LOOPING UNTIL A WHOLE   TOKNCMP
034600*    PASS GOES BY WITH NO SWAPS AT ALL.                           TOKNCMP
034700     SET WS-SORT-SWAPPED-SW TO 'N'.                               TOKNCMP
034800     PERFORM 1320-BUBBLE-COMPARE-1                                TOKNCMP
034900         VARYING TOK1-IDX FROM 1 BY 1                             TOKNCMP
035000         UNTIL TOK1-IDX > TOK1-COUNT - 1.                         TOKNCMP
035100*-----------------------------------------------------------------TOKNCMP
035200 1320-BUBBLE-COMPARE-1.                                           TOKNCMP
035300*-----------------------------------------------------------------TOKNCMP
035400*    SWAPS BOTH TOK1-TEXT AND ITS MATCHING TOK1-LEN TOGETHER - WS-TOKNCMP
035500*    SCAN-I IS BORROWED HERE PURELY AS A SWAP TEMP FOR THE LENGTH TOKNCMP
035600*    FIELD, THE SAME WAY WS-SORT-HOLD IS THE SWAP TEMP FOR THE    TOKNCMP
035700*    TEXT FIELD.                                                  TOKNCMP
035800     IF  TOK1-TEXT(TOK1-IDX) > TOK1-TEXT(TOK1-IDX + 1)            TOKNCMP
035900         MOVE TOK1-TEXT(TOK1-IDX)      TO WS-SORT-HOLD            TOKNCMP
036000         MOVE TOK1-TEXT(TOK1-IDX + 1)  TO TOK1-TEXT(TOK1-IDX)     TOKNCMP
036100         MOVE WS-SORT-HOLD             TO TOK1-TEXT(TOK1-IDX + 1) TOKNCMP
036200         MOVE TOK1-LEN(TOK1-IDX)       TO WS-SCAN-I               TOKNCMP
036300         MOVE TOK1-LEN(TOK1-IDX + 1)   TO TOK1-LEN(TOK1-IDX)      TOKNCMP
036400         MOVE WS-SCAN-I                TO TOK1-LEN(TOK1-IDX + 1)  TOKNCMP
036500         SET WS-SORT-SWAPPED TO TRUE                              TOKNCMP
036600     END-IF.                                                      TOKNCMP
036700*-----------------------------------------------------------------TOKNCMP
036800 2000-PREPARE-NAME-2.                                             TOKNCMP
036900*-----------------------------------------------------------------TOKNCMP
037000*    IDENTICAL TREATMENT TO 1000-PREPARE-NAME-1 ABOVE, FOR        TOKNCMP
037100*    TOKNCMP-NAME-2 INSTEAD OF TOKNCMP-NAME-1.                    TOKNCMP
037200*    MIRROR OF THE NAME-1 PREPARE ABOVE - SEE ITS COMMENTARY FOR  TOKNCMP
037300*    WHY THE STEPS RUN IN THIS ORDER (ACCENT-FOLD, LOWERCASE,     TOKNCMP
037400*    PUNCTUATION-STRIP, TOKENIZE, SORT).                          TOKNCMP
037500     MOVE TOKNCMP-NAME-2             TO WS-WORK-NAME-2.           TOKNCMP
037600     PERFORM 2100-STRIP-ACCENTS-2.                                TOKNCMP
037700     INSPECT WS-WORK-NAME-2 CONVERTING                            TOKNCMP
037800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                             TOKNCMP
037900         TO 'abcdefghijklmnopqrstuvwxyz'.                         TOKNCMP
038000     INSPECT WS-WORK-NAME-2                                       TOKNCMP
038100         REPLACING ALL '-' BY SPACE                               TOKNCMP
038200                   ALL ',' BY SPACE                               TOKNCMP
038300                   ALL '.' BY SPACE                               TOKNCMP
038400                   ALL '''' BY SPACE.                             TOKNCMP
038500     PERFORM 2200-SCAN-TOKENS-2.                                  TOKNCMP
038600     PERFORM 2300-SORT-TOKENS-2.                                  TOKNCMP
038700*-----------------------------------------------------------------TOKNCMP
038800 2100-STRIP-ACCENTS-2.                                            TOKNCMP
038900*-----------------------------------------------------------------TOKNCMP
039000*    SAME ACCENT TABLE AS 1100-STRIP-ACCENTS-1 ABOVE, APPLIED TO  TOKNCMP
039100*    WS-WORK-NAME-2.  THE TABLE IS REPEATED RATHER THAN FACTORED  TOKNCMP
039200*    INTO A SHARED PARAGRAPH SINCE INSPECT CANNOT TAKE THE TARGET TOKNCMP
039300*    FIELD AS A PASSED PARAMETER - EACH COPY HAS TO NAME ITS OWN  TOKNCMP
039400*    WORK FIELD DIRECTLY.                                         TOKNCMP
039500     INSPECT WS-WORK-NAME-2                                       TOKNCMP
039600         REPLACING ALL 'á' BY 'a' ALL 'à' BY 'a'                TOKNCMP
039700                   ALL 'â' BY 'a' ALL 'ã' BY 'a'                TOKNCMP
039800                   ALL 'ä' BY 'a' ALL 'å' BY 'a'                TOKNCMP
039900                   ALL 'Á' BY 'a' ALL 'À' BY 'a'                TOKNCMP
040000                   ALL 'Â' BY 'a' ALL 'Ã' BY 'a'                TOKNCMP
040100                   ALL 'Ä' BY 'a' ALL 'Å' BY 'a'.               TOKNCMP
040200*    SAME A/E, E/I/O/U PROGRESSION AS 1100 ABOVE.                 TOKNCMP
040300     INSPECT WS-WORK-NAME-2                                       TOKNCMP
040400         REPLACING ALL 'é' BY 'e' ALL 'è' BY 'e'                TOKNCMP
040500                   ALL 'ê' BY 'e' ALL 'ë' BY 'e'                TOKNCMP
040600                   ALL 'É' BY 'e' ALL 'È' BY 'e'                TOKNCMP
040700                   ALL 'Ê' BY 'e' ALL 'Ë' BY 'e'.               TOKNCMP
040800     INSPECT WS-WORK-NAME-2                                       TOKNCMP
040900         REPLACING ALL 'í' BY 'i' ALL 'ì' BY 'i'                TOKNCMP
041000                   ALL 'î' BY 'i' ALL 'ï' BY 'i'                TOKNCMP
041100                   ALL 'Í' BY 'i' ALL 'Ì' BY 'i'                TOKNCMP
041200                   ALL 'Î' BY 'i' ALL 'Ï' BY 'i'.               TOKNCMP
041300     INSPECT WS-WORK-NAME-2                                       TOKNCMP
041400         REPLACING ALL 'ó' BY 'o' ALL 'ò' BY 'o'                TOKNCMP
041500                   ALL 'ô' BY 'o' ALL 'õ' BY 'o'                TOKNCMP
041600                   ALL 'ö' BY 'o' ALL 'ø' BY 'o'                TOKNCMP
041700                   ALL 'Ó' BY 'o' ALL 'Ò' BY 'o'                TOKNCMP
041800                   ALL 'Ô' BY 'o' ALL 'Õ' BY 'o'                TOKNCMP
041900                   ALL 'Ö' BY 'o' ALL 'Ø' BY 'o'.               TOKNCMP
042000     INSPECT WS-WORK-NAME-2                                       TOKNCMP
042100         REPLACING ALL 'ú' BY 'u' ALL 'ù' BY 'u'                TOKNCMP
042200                   ALL 'û' BY 'u' ALL 'ü' BY 'u'                TOKNCMP
042300                   ALL 'Ú' BY 'u' ALL 'Ù' BY 'u'                TOKNCMP
042400                   ALL 'Û' BY 'u' ALL 'Ü' BY 'u'.               TOKNCMP
042500*    SAME CONSONANT GROUP AS 1100 ABOVE.                          TOKNCMP
042600     INSPECT WS-WORK-NAME-2                                       TOKNCMP
042700         REPLACING ALL 'ñ' BY 'n' ALL 'Ñ' BY 'n'                TOKNCMP
042800                   ALL 'ç' BY 'c' ALL 'Ç' BY 'c'                TOKNCMP
042900                   ALL 'ý' BY 'y' ALL 'ÿ' BY 'y'                TOKNCMP
043000                   ALL 'Ý' BY 'y'                                TOKNCMP
043100                   ALL 'ł' BY 'l' ALL 'Ł' BY 'l'.               TOKNCMP
043200*-----------------------------------------------------------------TOKNCMP
043300 2200-SCAN-TOKENS-2.                                              TOKNCMP
043400*-----------------------------------------------------------------TOKNCMP
043500*    MIRROR OF 1200-SCAN-TOKENS-1 ABOVE, DRIVING 2220 BELOW OVER  TOKNCMP
043600*    WS-WORK-NAME-2 INSTEAD OF WS-WORK-NAME-1 - SAME 80-BYTE FULL-TOKNCMP
043700*    WIDTH SCAN, SAME TRAILING-TOKEN CATCH AT THE BOTTOM.         TOKNCMP
043800     MOVE ZERO                       TO TOK2-COUNT WS-SCAN-I      TOKNCMP
043900                                        WS-CUR-TOKEN-LEN.         TOKNCMP
044000     MOVE SPACE                      TO WS-CUR-TOKEN.             TOKNCMP
044100     PERFORM 2220-SCAN-ONE-CHAR-2                                 TOKNCMP
044200         VARYING WS-SCAN-I FROM 1 BY 1 UNTIL WS-SCAN-I > 80.      TOKNCMP
044300     IF  WS-CUR-TOKEN-LEN > ZERO                                  TOKNCMP
044400         PERFORM 2210-STORE-TOKEN-2.                              TOKNCMP
044500*-----------------------------------------------------------------TOKNCMP
044600 2210-STORE-TOKEN-2.                                              TOKNCMP
044700*-----------------------------------------------------------------TOKNCMP
044800*    MIRROR OF 1210-STORE-TOKEN-1 ABOVE, FOR TOK2-ENTRY.          TOKNCMP
044900     IF  TOK2-COUNT < 20                                          TOKNCMP
045000         ADD 1 TO TOK2-COUNT                                      TOKNCMP
045100         MOVE SPACE TO TOK2-TEXT(TOK2-COUNT)                      TOKNCMP
045200         MOVE WS-CUR-TOKEN TO TOK2-TEXT(TOK2-COUNT)               TOKNCMP
045300         MOVE WS-CUR-TOKEN-LEN TO TOK2-LEN(TOK2-COUNT)            TOKNCMP
045400         SET TOK2-NOT-USED(TOK2-COUNT) TO TRUE.                   TOKNCMP
045500     MOVE SPACE                      TO WS-CUR-TOKEN.             TOKNCMP
045600     MOVE ZERO                       TO WS-CUR-TOKEN-LEN.         TOKNCMP
045700*-----------------------------------------------------------------TOKNCMP
045800 2220-SCAN-ONE-CHAR-2.                                            TOKNCMP
045900*-----------------------------------------------------------------TOKNCMP
046000*    MIRROR OF 1220-SCAN-ONE-CHAR-1 ABOVE, FOR WS-WN2-CHAR.       TOKNCMP
046100     IF  WS-WN2-CHAR(WS-SCAN-I) NOT = SPACE                       TOKNCMP
046200         ADD 1 TO WS-CUR-TOKEN-LEN                                TOKNCMP
046300         MOVE WS-WN2-CHAR(WS-SCAN-I)                              TOKNCMP
046400             TO WS-CUR-TOKEN(WS-CUR-TOKEN-LEN:1)                  TOKNCMP
046500     ELSE                                                         TOKNCMP
046600         IF  WS-CUR-TOKEN-LEN > ZERO                              TOKNCMP
046700             PERFORM 2210-STORE-TOKEN-2                           TOKNCMP
046800         END-IF.                                                  TOKNCMP
046900*-----------------------------------------------------------------TOKNCMP
047000 2300-SORT-TOKENS-2.                                              TOKNCMP
047100*-----------------------------------------------------------------TOKNCMP
047200*    MIRROR OF 1300-SORT-TOKENS-1 ABOVE, FOR WS-TOKEN-TABLE-2 -   TOKNCMP
047300*    SAME BUBBLE-SORT-UNTIL-NO-SWAPS SHAPE, SAME SINGLE-TOKEN     TOKNCMP
047400*    SKIP.                                                        TOKNCMP
047500     IF  TOK2-COUNT > 1                                           TOKNCMP
047600         SET WS-SORT-SWAPPED TO TRUE                              TOKNCMP
047700         PERFORM 2310-BUBBLE-PASS-2 UNTIL NOT WS-SORT-SWAPPED.    TOKNCMP
047800*    MIRROR OF THE 1300 SINGLE-TOKEN SKIP ABOVE, FOR TOK2-COUNT.  TOKNCMP
047900*-----------------------------------------------------------------TOKNCMP
048000 2310-BUBBLE-PASS-2.                                              TOKNCMP
048100*-----------------------------------------------------------------TOKNCMP
048200*    MIRROR OF 1310-BUBBLE-PASS-1 ABOVE, FOR TOK2-ENTRY.          TOKNCMP
048300     SET WS-SORT-SWAPPED-SW TO 'N'.                               TOKNCMP
048400     PERFORM 2320-BUBBLE-COMPARE-2                                TOKNCMP
048500         VARYING TOK2-IDX FROM 1 BY 1                             TOKNCMP
048600         UNTIL TOK2-IDX > TOK2-COUNT - 1.                         TOKNCMP
048700*-----------------------------------------------------------------TOKNCMP
048800 2320-BUBBLE-COMPARE-2.                                           TOKNCMP
048900*-----------------------------------------------------------------TOKNCMP
049000*    MIRROR OF 1320-BUBBLE-COMPARE-1 ABOVE, FOR TOK2-ENTRY - SWAPSTOKNCMP
049100*    TOK2-TEXT AND ITS PAIRED TOK2-LEN TOGETHER USING THE SAME WS-TOKNCMP
049200*    SORT-HOLD/WS-SCAN-I SWAP TEMPS.                              TOKNCMP
049300     IF  TOK2-TEXT(TOK2-IDX) > TOK2-TEXT(TOK2-IDX + 1)            TOKNCMP
049400         MOVE TOK2-TEXT(TOK2-IDX)      TO WS-SORT-HOLD            TOKNCMP
049500         MOVE TOK2-TEXT(TOK2-IDX + 1)  TO TOK2-TEXT(TOK2-IDX)     TOKNCMP
049600         MOVE WS-SORT-HOLD             TO TOK2-TEXT(TOK2-IDX + 1) TOKNCMP
049700         MOVE TOK2-LEN(TOK2-IDX)       TO WS-SCAN-I               TOKNCMP
049800         MOVE TOK2-LEN(TOK2-IDX + 1)   TO TOK2-LEN(TOK2-IDX)      TOKNCMP
049900         MOVE WS-SCAN-I                TO TOK2-LEN(TOK2-IDX + 1)  TOKNCMP
050000         SET WS-SORT-SWAPPED TO TRUE                              TOKNCMP
050100     END-IF.                                                      TOKNCMP
050200*-----------------------------------------------------------------TOKNCMP
050300 3000-CHECK-TOKEN-COUNTS.                                         TOKNCMP
050400*-----------------------------------------------------------------TOKNCMP
050500*    THIS ALGORITHM DOES NOT APPLY TO A BARE SINGLE-WORD NAME ON  TOKNCMP
050600*    EITHER SIDE (WS-MIN-TOKENS IS LEFT AT ZERO, WHICH 0000-MAIN- TOKNCMP
050700*    ROUTINE TESTS TO SKIP THE REMAINING PASSES), AND GIVES UP IF TOKNCMP
050800*    THE TWO NAMES HAVE WILDLY DIFFERENT WORD COUNTS (MORE THAN A TOKNCMP
050900*    2-TOKEN SPREAD) - AT THAT POINT THEY ARE TREATED AS TOO      TOKNCMP
051000*    DIFFERENT TO BE THE SAME PERSON.                             TOKNCMP
051100*    BOTH FIELDS ARE RESET TO ZERO ON EVERY CALL SINCE A          TOKNCMP
051200*    SUBPROGRAM'S WORKING-STORAGE STAYS RESIDENT BETWEEN CALLS    TOKNCMP
051300*    UNDER MOST RUNTIMES - A STALE VALUE FROM A PRIOR PAIR MUST   TOKNCMP
051400*    NEVER LEAK INTO THIS ONE'S DECISION.                         TOKNCMP
051500     MOVE ZERO                       TO WS-MIN-TOKENS             TOKNCMP
051600                                        WS-MAX-TOKENS.            TOKNCMP
051700     IF  TOK1-COUNT >= 2 AND TOK2-COUNT >= 2                      TOKNCMP
051800         COMPUTE WS-TOKEN-DIFF = TOK1-COUNT - TOK2-COUNT          TOKNCMP
051900*        NO INTRINSIC FUNCTION FOR ABSOLUTE VALUE HERE - SAME     TOKNCMP
052000*        COMPILER-UPGRADE RESTRICTION AS THE UPPERCASE FOLD IN    TOKNCMP
052100*        1000 ABOVE, SO THE SIGN IS FLIPPED BY HAND.              TOKNCMP
052200         IF  WS-TOKEN-DIFF < 0                                    TOKNCMP
052300             COMPUTE WS-TOKEN-DIFF = WS-TOKEN-DIFF * -1           TOKNCMP
052400         END-IF                                                   TOKNCMP
052500         IF  WS-TOKEN-DIFF NOT > 2                                TOKNCMP
052600             IF  TOK1-COUNT < TOK2-COUNT                          TOKNCMP
052700                 MOVE TOK1-COUNT TO WS-MIN-TOKENS                 TOKNCMP
052800                 MOVE TOK2-COUNT TO WS-MAX-TOKENS                 TOKNCMP
052900             ELSE                                                 TOKNCMP
053000                 MOVE TOK2-COUNT TO WS-MIN-TOKENS                 TOKNCMP
053100                 MOVE TOK1-COUNT TO WS-MAX-TOKENS                 TOKNCMP
053200             END-IF                                               TOKNCMP
053300         END-IF                                                   TOKNCMP
053400     END-IF.                                                      TOKNCMP
053500 3000-CHECK-TOKEN-COUNTS-EXIT.                                    TOKNCMP
053600*    EXIT LABEL FOR THE PERFORM THRU IN 0000-MAIN-ROUTINE.        TOKNCMP
053700     EXIT.                                                        TOKNCMP
053800*-----------------------------------------------------------------TOKNCMP
053900 4000-FULL-TOKEN-PASS.                                            TOKNCMP
054000*-----------------------------------------------------------------TOKNCMP
054100*    WALK BOTH SORTED LISTS TOGETHER LIKE A MERGE, VIA 4100 BELOW TOKNCMP
054200*    - A SHORT TOKEN (A BARE INITIAL, LENGTH 1) IS SKIPPED HERE   TOKNCMP
054300*    ENTIRELY, IT IS ONLY EVER HANDLED BY THE ABBREVIATION PASS INTOKNCMP
054400*    5000.  THE LOOP STOPS THE MOMENT EITHER CURSOR RUNS OFF THE  TOKNCMP
054500*    END OF ITS OWN LIST.                                         TOKNCMP
054600*    SAME RESIDENT-WORKING-STORAGE CONCERN AS 3000 ABOVE - THESE  TOKNCMP
054700*    THREE COUNTERS ARE ZEROED HERE RATHER THAN AT PROGRAM START  TOKNCMP
054800*    SO A CALLER THAT INVOKES TOKNCMP HUNDREDS OF TIMES IN ONE RUNTOKNCMP
054900*    NEVER ACCUMULATES ACROSS PAIRS.                              TOKNCMP
055000     MOVE ZERO TO WS-LONG-MATCHES WS-SHORT-MATCHES                TOKNCMP
055100                  WS-CROSS-MATCHES.                               TOKNCMP
055200     MOVE 1 TO WS-C1.                                             TOKNCMP
055300     MOVE 1 TO WS-C2.                                             TOKNCMP
055400     PERFORM 4100-FULL-TOKEN-STEP                                 TOKNCMP
055500         UNTIL WS-C1 > TOK1-COUNT OR WS-C2 > TOK2-COUNT.          TOKNCMP
055600*    BOTH TABLES WERE SORTED BACK IN 1300/2300 ABOVE SPECIFICALLY TOKNCMP
055700*    SO THIS MERGE CAN RUN IN A SINGLE LINEAR PASS - NEITHER      TOKNCMP
055800*    CURSOR EVER BACKS UP.                                        TOKNCMP
055900*-----------------------------------------------------------------TOKNCMP
056000 4100-FULL-TOKEN-STEP.                                            TOKNCMP
056100*-----------------------------------------------------------------TOKNCMP
056200*    A SHORT TOKEN ON EITHER SIDE JUST ADVANCES THAT SIDE'S CURSORTOKNCMP
056300*    WITHOUT COMPARING - THOSE ARE LEFT UNUSED FOR THE            TOKNCMP
056400*    ABBREVIATION PASS TO PICK UP LATER.  OTHERWISE THIS IS A     TOKNCMP
056500*    STANDARD SORTED-MERGE STEP: ADVANCE THE LOWER TOKEN, OR ON A TOKNCMP
056600*    TIE RECORD A LONG MATCH AND ADVANCE BOTH.                    TOKNCMP
056700     IF  TOK1-LEN(WS-C1) < 2                                      TOKNCMP
056800         ADD 1 TO WS-C1                                           TOKNCMP
056900     ELSE IF TOK2-LEN(WS-C2) < 2                                  TOKNCMP
057000         ADD 1 TO WS-C2                                           TOKNCMP
057100     ELSE IF TOK1-TEXT(WS-C1) < TOK2-TEXT(WS-C2)                  TOKNCMP
057200         ADD 1 TO WS-C1                                           TOKNCMP
057300     ELSE IF TOK1-TEXT(WS-C1) > TOK2-TEXT(WS-C2)                  TOKNCMP
057400         ADD 1 TO WS-C2                                           TOKNCMP
057500     ELSE                                                         TOKNCMP
057600         ADD 1 TO WS-LONG-MATCHES                                 TOKNCMP
057700         SET TOK1-USED(WS-C1) TO TRUE                             TOKNCMP
057800         SET TOK2-USED(WS-C2) TO TRUE                             TOKNCMP
057900         ADD 1 TO WS-C1                                           TOKNCMP
058000         ADD 1 TO WS-C2                                           TOKNCMP
058100     END-IF.                                                      TOKNCMP
058200*-----------------------------------------------------------------TOKNCMP
058300 5000-ABBREVIATION-PASS.                                          TOKNCMP
058400*-----------------------------------------------------------------TOKNCMP
058500*    SECOND PASS OVER WHAT THE FULL-TOKEN PASS LEFT BEHIND, VIA   TOKNCMP
058600*    5050/5100 BELOW - MATCHES A BARE INITIAL ON ONE SIDE ("P.")  TOKNCMP
058700*    AGAINST A FULL WORD ON THE OTHER ("PHILIPP") AS A CROSS      TOKNCMP
058800*    MATCH.  CURSORS RESTART AT 1 SINCE THIS IS A SEPARATE MERGE  TOKNCMP
058900*    OVER THE SAME TWO SORTED LISTS.                              TOKNCMP
059000     MOVE 1 TO WS-C1.                                             TOKNCMP
059100     MOVE 1 TO WS-C2.                                             TOKNCMP
059200     PERFORM 5050-ABBREVIATION-STEP                               TOKNCMP
059300         UNTIL WS-C1 > TOK1-COUNT OR WS-C2 > TOK2-COUNT.          TOKNCMP
059400*    BY THE TIME THIS PASS RUNS, TOK1-USED-SW/TOK2-USED-SW HOLD   TOKNCMP
059500*    WHATEVER 4000 ABOVE ALREADY CLAIMED - THIS PASS ONLY EVER    TOKNCMP
059600*    SEES THE LEFTOVERS.                                          TOKNCMP
059700*-----------------------------------------------------------------TOKNCMP
059800 5050-ABBREVIATION-STEP.                                          TOKNCMP
059900*-----------------------------------------------------------------TOKNCMP
060000*    SKIP ANY TOKEN ALREADY CLAIMED BY THE FULL-TOKEN PASS ABOVE -TOKNCMP
060100*    ONLY TOKENS BOTH PASSES LEFT UNTOUCHED EVER REACH 5100 BELOW.TOKNCMP
060200     IF  TOK1-USED(WS-C1)                                         TOKNCMP
060300         ADD 1 TO WS-C1                                           TOKNCMP
060400     ELSE IF TOK2-USED(WS-C2)                                     TOKNCMP
060500         ADD 1 TO WS-C2                                           TOKNCMP
060600     ELSE                                                         TOKNCMP
060700         PERFORM 5100-COMPARE-ABBREVIATION                        TOKNCMP
060800     END-IF.                                                      TOKNCMP
060900*-----------------------------------------------------------------TOKNCMP
061000 5100-COMPARE-ABBREVIATION.                                       TOKNCMP
061100*-----------------------------------------------------------------TOKNCMP
061200*    FIRST TESTS THE LEADING LETTER TO KEEP THE MERGE MOVING IN   TOKNCMP
061300*    SORTED ORDER, THEN ON A LEADING-LETTER TIE CHECKS FOR AN     TOKNCMP
061400*    EXACT FULL-TEXT MATCH (SCORED LONG OR SHORT DEPENDING ON     TOKNCMP
061500*    LENGTH), THEN FALLS BACK TO A CROSS MATCH WHEN EITHER TOKEN  TOKNCMP
061600*    IS A BARE SINGLE-CHARACTER INITIAL - THAT CROSS-MATCH BRANCH TOKNCMP
061700*    IS THE 03/02/23 FIX FROM THE LOG ABOVE.  ANY REMAINING TIE-  TOKNCMP
061800*    BROKEN MISMATCH JUST ADVANCES THE LOWER TOKEN, EXACTLY LIKE  TOKNCMP
061900*    4100 ABOVE.                                                  TOKNCMP
062000     IF  TOK1-FIRST-CHAR(WS-C1) < TOK2-FIRST-CHAR(WS-C2)          TOKNCMP
062100         ADD 1 TO WS-C1                                           TOKNCMP
062200     ELSE IF TOK1-FIRST-CHAR(WS-C1) > TOK2-FIRST-CHAR(WS-C2)      TOKNCMP
062300         ADD 1 TO WS-C2                                           TOKNCMP
062400     ELSE IF TOK1-TEXT(WS-C1) = TOK2-TEXT(WS-C2)                  TOKNCMP
062500         IF  TOK1-LEN(WS-C1) > 1                                  TOKNCMP
062600             ADD 1 TO WS-LONG-MATCHES                             TOKNCMP
062700         ELSE                                                     TOKNCMP
062800             ADD 1 TO WS-SHORT-MATCHES                            TOKNCMP
062900         END-IF                                                   TOKNCMP
063000         SET TOK1-USED(WS-C1) TO TRUE                             TOKNCMP
063100         SET TOK2-USED(WS-C2) TO TRUE                             TOKNCMP
063200         ADD 1 TO WS-C1                                           TOKNCMP
063300         ADD 1 TO WS-C2                                           TOKNCMP
063400     ELSE IF TOK1-LEN(WS-C1) = 1 OR TOK2-LEN(WS-C2) = 1           TOKNCMP
063500         ADD 1 TO WS-CROSS-MATCHES                                TOKNCMP
063600         SET TOK1-USED(WS-C1) TO TRUE                             TOKNCMP
063700         SET TOK2-USED(WS-C2) TO TRUE                             TOKNCMP
063800         ADD 1 TO WS-C1                                           TOKNCMP
063900         ADD 1 TO WS-C2                                           TOKNCMP
064000     ELSE IF TOK1-TEXT(WS-C1) < TOK2-TEXT(WS-C2)                  TOKNCMP
064100         ADD 1 TO WS-C1                                           TOKNCMP
064200     ELSE                                                         TOKNCMP
064300         ADD 1 TO WS-C2                                           TOKNCMP
064400     END-IF.                                                      TOKNCMP
064500*-----------------------------------------------------------------TOKNCMP
064600 6000-SCORE-RESULT.                                               TOKNCMP
064700*-----------------------------------------------------------------TOKNCMP
064800*    A RESULT ONLY COMES BACK AS A MATCH IF AT LEAST ONE FULL-WORDTOKNCMP
064900*    (LONG) MATCH WAS FOUND AND EVERY TOKEN OF THE SHORTER NAME   TOKNCMP
065000*    WAS ACCOUNTED FOR BY SOME COMBINATION OF LONG, SHORT AND     TOKNCMP
065100*    CROSS MATCHES - A NAME THAT MATCHED ON INITIALS ALONE, WITH  TOKNCMP
065200*    NO FULL WORD IN COMMON, NEVER SCORES.                        TOKNCMP
065300     COMPUTE WS-TOTAL-MATCHES =                                   TOKNCMP
065400         WS-LONG-MATCHES + WS-SHORT-MATCHES + WS-CROSS-MATCHES.   TOKNCMP
065500*    WS-TOTAL-MATCHES CAN NEVER EXCEED WS-MIN-TOKENS - EVERY TOKENTOKNCMP
065600*    GETS MARKED USED AT MOST ONCE ACROSS BOTH PASSES, SO THE     TOKNCMP
065700*    EQUALITY TEST BELOW IS A SAFE WAY TO ASK "DID EVERY TOKEN OF TOKNCMP
065800*    THE SHORTER NAME FIND A PARTNER."                            TOKNCMP
065900     IF  WS-LONG-MATCHES > ZERO                                   TOKNCMP
066000         AND WS-TOTAL-MATCHES = WS-MIN-TOKENS                     TOKNCMP
066100*        EACH LONG MATCH COUNTS FULL WEIGHT, A SHORT (INITIAL-VS- TOKNCMP
066200*        INITIAL) MATCH COUNTS THREE QUARTERS, AND A CROSS        TOKNCMP
066300*        (INITIAL-VS-FULL-WORD) MATCH COUNTS HALF - THE WEIGHTED  TOKNCMP
066400*        SUM IS THEN DIVIDED BY THE LONGER NAME'S TOKEN COUNT AND TOKNCMP
066500*        SCALED DOWN BY 0.95 SO A TOKNCMP MATCH NEVER OUTSCORES   TOKNCMP
066600*        STREQ'S EXACT 1.000 CONFIDENCE.                          TOKNCMP
066700         COMPUTE WS-WEIGHTED-SUM ROUNDED =                        TOKNCMP
066800             (WS-LONG-MATCHES * 1.0) +                            TOKNCMP
066900             (WS-SHORT-MATCHES * 0.75) +                          TOKNCMP
067000             (WS-CROSS-MATCHES * 0.5)                             TOKNCMP
067100         COMPUTE WS-RAW-SCORE ROUNDED =                           TOKNCMP
067200             WS-WEIGHTED-SUM / WS-MAX-TOKENS                      TOKNCMP
067300         COMPUTE TOKNCMP-CONFIDENCE ROUNDED =                     TOKNCMP
067400             WS-RAW-SCORE * 0.95                                  TOKNCMP
067500         SET TOKNCMP-MATCH-FOUND TO TRUE.                         TOKNCMP
067600*                                                                 TOKNCMP
067700*    WHEN THE IF ABOVE TESTS FALSE, TOKNCMP-RESULT-SW AND TOKNCMP-TOKNCMP
067800*    CONFIDENCE ARE LEFT EXACTLY AS 0000-MAIN-ROUTINE DEFAULTED   TOKNCMP
067900*    THEM AT THE TOP OF THE PROGRAM - NO-MATCH, ZERO CONFIDENCE - TOKNCMP
068000*    SO THIS PARAGRAPH NEVER NEEDS AN ELSE BRANCH.                TOKNCMP
