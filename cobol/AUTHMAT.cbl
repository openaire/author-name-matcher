000100 IDENTIFICATION DIVISION.                                         AUTHMAT
000200 PROGRAM-ID.        AUTHMAT.                                      AUTHMAT
000300 AUTHOR.            R. NUNGESSER.                                 AUTHMAT
000400 INSTALLATION.      MORONS, LOSERS AND BIMBOS LP.                 AUTHMAT
000500 DATE-WRITTEN.      07/14/1994.                                   AUTHMAT
000600 DATE-COMPILED.                                                   AUTHMAT
000700 SECURITY.          NON-CONFIDENTIAL.                             AUTHMAT
000800*-----------------------------------------------------------------AUTHMAT
000900*    PROGRAM NAME:    AUTHMAT                                     AUTHMAT
001000*    ORIGINAL AUTHOR: R. NUNGESSER                                AUTHMAT
001100*                                                                 AUTHMAT
001200*    THIS JOB READS THE UNENRICHED (BASE) AUTHOR LIST AND THE     AUTHMAT
001300*    ORCID CANDIDATE LIST, RUNS THE FOUR-STEP NAME MATCHING       AUTHMAT
001400*    PIPELINE AGAINST THEM, AND WRITES ONE AUTHOR-MATCH RECORD PERAUTHMAT
001500*    CONFIRMED PAIR TO MATCHES-OUT, PLUS AN END-OF-JOB CONTROL    AUTHMAT
001600*    REPORT OF READ/MATCH/UNMATCHED COUNTS.                       AUTHMAT
001700*                                                                 AUTHMAT
001800*    MAINTENANCE LOG                                              AUTHMAT
001900*    DATE      AUTHOR         MAINTENANCE REQUIREMENT             AUTHMAT
002000*    --------- -------------  ----------------------------------  AUTHMAT
002100*    07/14/94  R. NUNGESSER   CREATED - FULLNAME AND INVERTED-    AUTHMAT
002200*                             FULLNAME EXACT STEPS ONLY, CALLING  AUTHMAT
002300*                             STREQ (REQ AM-014).                 AUTHMAT
002400*    02/03/95  R. NUNGESSER   ADDED THE ORDEREDTOKENS STEP,       AUTHMAT
002500*                             CALLING THE NEW TOKNCMP SUBPROGRAM  AUTHMAT
002600*                             (REQ AM-019).                       AUTHMAT
002700*    08/22/96  R. NUNGESSER   ADDED THE CREDITNAME STEP AND THE   AUTHMAT
002800*                             CAT-CREDIT-NAME FIELD ON THE        AUTHMAT
002900*                             CANDIDATE FEED (REQ AM-022).        AUTHMAT
003000*    06/30/98  R. NUNGESSER   Y2K SWEEP - DATE-WRITTEN LITERAL    AUTHMAT
003100*                             LEFT AS-IS FOR AUDIT, NO WORKING    AUTHMAT
003200*                             STORAGE DATE FIELDS AFFECTED.       AUTHMAT
003300*    03/02/23  R. NUNGESSER   REPLACED THE OLD ONE-STEP-AT-A-TIME AUTHMAT
003400*                             WRITE WITH THE CROSS-CANDIDATE SORT AUTHMAT
003500*                             AND GREEDY CLAIM SO ONE CANDIDATE   AUTHMAT
003600*                             CANNOT STEAL A BASE AUTHOR AWAY     AUTHMAT
003700*                             FROM A BETTER-SCORING CANDIDATE IN  AUTHMAT
003800*                             THE SAME STEP (REQ AM-014, TICKET   AUTHMAT
003900*                             4471).                              AUTHMAT
004000*    11/09/23  T. OYELARAN    ADDED THE CONTROL-REPORT-OUT        AUTHMAT
004100*                             SUMMARY AND THE STEP-CONTROL-TABLE  AUTHMAT
004200*                             DRIVE (REQ AM-041).                 AUTHMAT
004300*    03/02/24  R. NUNGESSER   FIXED A CANDIDATE-SKIP BUG - THE    AUTHMAT
004400*                             OLD BLANK-NAME GATE IN 3110 WAS     AUTHMAT
004500*                             SHUTTING THE CREDITNAME STEP OUT    AUTHMAT
004600*                             FOR ANY CANDIDATE WITH A BLANK      AUTHMAT
004700*                             GIVEN/FAMILY NAME, EVEN WHEN A      AUTHMAT
004800*                             CREDIT NAME WAS ON FILE.  STEP 4    AUTHMAT
004900*                             NOW ONLY GATES ON ITS OWN FIELD     AUTHMAT
005000*                             (REQ AM-052, TICKET 4530).          AUTHMAT
005100*    07/22/24  R. NUNGESSER   CODING-STANDARDS REVIEW - (1) SPLIT AUTHMAT
005200*                             1000-OPEN-FILES-INITIALIZE SO THE   AUTHMAT
005300*                             FILE-STATUS CHECK RUNS AS ITS OWN   AUTHMAT
005400*                             PARAGRAPH WITH A GO TO ABEND EXIT,  AUTHMAT
005500*                             PER THE SHOP'S USUAL STYLE, AND     AUTHMAT
005600*                             (2) ADDED A SEPARATE UPPERCASE      AUTHMAT
005700*                             REPORT-LABEL TABLE SO THE CONTROL   AUTHMAT
005800*                             REPORT PRINTS 'FULLNAME' INSTEAD OF AUTHMAT
005900*                             THE MIXED-CASE fullName TAG THAT    AUTHMAT
006000*                             GOES OUT ON THE MATCHES-OUT RECORD  AUTHMAT
006100*                             (TICKET 4611).                      AUTHMAT
006200*-----------------------------------------------------------------AUTHMAT
006300 ENVIRONMENT DIVISION.                                            AUTHMAT
006400 CONFIGURATION SECTION.                                           AUTHMAT
006500 SOURCE-COMPUTER.   IBM-3081.                                     AUTHMAT
006600 OBJECT-COMPUTER.   IBM-3081.                                     AUTHMAT
006700 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                           AUTHMAT
006800 INPUT-OUTPUT SECTION.                                            AUTHMAT
006900 FILE-CONTROL.                                                    AUTHMAT
007000     SELECT BASE-AUTHORS-IN    ASSIGN TO BASEAUTH.                AUTHMAT
007100     SELECT CANDIDATES-IN      ASSIGN TO CANDAUTH.                AUTHMAT
007200*    MATCHES-OUT CARRIES A FILE STATUS SO 1010-CHECK-OPEN-STATUS  AUTHMAT
007300*    BELOW CAN ABEND THE RUN RATHER THAN CLAIM A FULL SET OF PAIRSAUTHMAT
007400*    WITH NOWHERE TO WRITE THEM.                                  AUTHMAT
007500     SELECT MATCHES-OUT        ASSIGN TO AUTHMTCH                 AUTHMAT
007600         FILE STATUS IS WS-MATCHES-STATUS.                        AUTHMAT
007700     SELECT CONTROL-REPORT-OUT ASSIGN TO UT-S-PRTFILE.            AUTHMAT
007800     SELECT SORT-WORK-FILE     ASSIGN TO SORTWK1.                 AUTHMAT
007900*=================================================================AUTHMAT
008000 DATA DIVISION.                                                   AUTHMAT
008100*-----------------------------------------------------------------AUTHMAT
008200 FILE SECTION.                                                    AUTHMAT
008300*-----------------------------------------------------------------AUTHMAT
008400 FD  BASE-AUTHORS-IN                                              AUTHMAT
008500         RECORDING MODE F.                                        AUTHMAT
008600*    ONE FIXED 80-BYTE FULL-NAME LINE PER BASE (UNENRICHED) AUTHORAUTHMAT
008700*    - NO SUB-FIELDS, THE WHOLE RECORD IS THE NAME AS IT SITS ON  AUTHMAT
008800*    THE PUBLICATION.                                             AUTHMAT
008900 01  BASE-AUTHOR-RECORD             PIC X(80).                    AUTHMAT
009000*-----------------------------------------------------------------AUTHMAT
009100 FD  CANDIDATES-IN                                                AUTHMAT
009200         RECORDING MODE F.                                        AUTHMAT
009300*    GIVEN/FAMILY/CREDIT NAME PLUS THE ORCID ID ITSELF - THE FULL-AUTHMAT
009400*    NAME AND INVERTED-NAME STRINGS COMPARED AGAINST THE BASE LISTAUTHMAT
009500*    ARE NEVER STORED HERE, THEY ARE BUILT ON THE FLY IN 3120     AUTHMAT
009600*    BELOW FROM THE GIVEN/FAMILY PAIR.                            AUTHMAT
009700 01  CANDIDATE-AUTHOR-RECORD.                                     AUTHMAT
009800     05  CAR-GIVEN-NAME              PIC X(40).                   AUTHMAT
009900     05  CAR-FAMILY-NAME             PIC X(40).                   AUTHMAT
010000     05  CAR-CREDIT-NAME             PIC X(80).                   AUTHMAT
010100     05  CAR-ORCID-ID                PIC X(19).                   AUTHMAT
010200     05  FILLER                      PIC X(01).                   AUTHMAT
010300*    RAW-LINE REDEFINES USED ONLY BY THE ERROR DISPLAYS BELOW -   AUTHMAT
010400*    THIS IS AN INPUT-ONLY FILE, NOTHING ELSE TOUCHES IT.         AUTHMAT
010500 01  CANDIDATE-AUTHOR-RAW REDEFINES CANDIDATE-AUTHOR-RECORD.      AUTHMAT
010600     05  CAR-RAW-LINE                PIC X(180).                  AUTHMAT
010700*-----------------------------------------------------------------AUTHMAT
010800 FD  MATCHES-OUT                                                  AUTHMAT
010900         RECORDING MODE F.                                        AUTHMAT
011000*    ONE OUTPUT RECORD PER CONFIRMED PAIR, WRITTEN ONLY FROM      AUTHMAT
011100*    4020-WRITE-MATCH-RECORD BELOW - THIS FD NEVER SEES A REJECTEDAUTHMAT
011200*    OR TIED-OFF SORT-WORK-RECORD, ONLY THE ONE THAT WON THE      AUTHMAT
011300*    CLAIM.                                                       AUTHMAT
011400*    MOR- PREFIXED COPY OF THE AUTHOR-MATCH LAYOUT, KEPT INLINE   AUTHMAT
011500*    RATHER THAN COPY AUTMTCH - SEE THE 11/09/23 NOTE IN          AUTHMAT
011600*    AUTMTCH.CPY'S OWN LOG.                                       AUTHMAT
011700 01  MATCHES-OUT-RECORD.                                          AUTHMAT
011800     05  MOR-BASE-FULL-NAME          PIC X(80).                   AUTHMAT
011900     05  MOR-CAND-GIVEN-NAME         PIC X(40).                   AUTHMAT
012000     05  MOR-CAND-FAMILY-NAME        PIC X(40).                   AUTHMAT
012100     05  MOR-CAND-ORCID-ID           PIC X(19).                   AUTHMAT
012200     05  MOR-STEP-NAME               PIC X(20).                   AUTHMAT
012300     05  MOR-CONFIDENCE              PIC 9V999 COMP-3.            AUTHMAT
012400 01  MATCHES-OUT-RAW REDEFINES MATCHES-OUT-RECORD.                AUTHMAT
012500     05  MOR-RAW-LINE                PIC X(202).                  AUTHMAT
012600*-----------------------------------------------------------------AUTHMAT
012700 FD  CONTROL-REPORT-OUT                                           AUTHMAT
012800         RECORDING MODE F.                                        AUTHMAT
012900*    STANDARD 132-BYTE PRINT LINE - LINE-SPACEING AND LINE-COUNT  AUTHMAT
013000*    COME IN FROM COPY PRNTCTL BELOW, THE SAME SPOOL-CONTROL      AUTHMAT
013100*    FIELDS EVERY REPORT PROGRAM AT THIS SHOP USES.               AUTHMAT
013200 01  PRINT-RECORD.                                                AUTHMAT
013300     05  PRINT-LINE                  PIC X(132).                  AUTHMAT
013400*-----------------------------------------------------------------AUTHMAT
013500*    SORT-WORK-FILE HOLDS ONE ENTRY PER CANDIDATE-VS-BASE PAIR    AUTHMAT
013600*    THAT MATCHED UNDER THE CURRENT STEP - SORTED DESCENDING ON   AUTHMAT
013700*    CONFIDENCE SO THE OUTPUT PROCEDURE CLAIMS THE STRONGEST PAIRSAUTHMAT
013800*    FIRST (SEE 4000-CLAIM-SORTED-PAIRS BELOW).                   AUTHMAT
013900 SD  SORT-WORK-FILE.                                              AUTHMAT
014000 01  SORT-WORK-RECORD.                                            AUTHMAT
014100     05  SR-CONFIDENCE                PIC 9V999 COMP-3.           AUTHMAT
014200     05  SR-BASE-IDX                  PIC 9(04) COMP.             AUTHMAT
014300     05  SR-CAND-IDX                  PIC 9(04) COMP.             AUTHMAT
014400     05  SR-FILLER                    PIC X(05).                  AUTHMAT
014500*-----------------------------------------------------------------AUTHMAT
014600 WORKING-STORAGE SECTION.                                         AUTHMAT
014700*-----------------------------------------------------------------AUTHMAT
014800*    77-LEVEL ITEMS ARE RESERVED AT THIS SHOP FOR A LONE, STAND-  AUTHMAT
014900*    ALONE CONSTANT OR COUNTER THAT DOES NOT BELONG INSIDE ANY    AUTHMAT
015000*    GROUP - WS-EXACT-CONFIDENCE IS THE ONLY ONE IN THIS PROGRAM. AUTHMAT
015100*    WS-EXACT-CONFIDENCE IS THE CONSTANT CONFIDENCE VALUE FOR ANY AUTHMAT
015200*    EXACT-STRING STEP (FULLNAME, INVERTEDFULLNAME, CREDITNAME) - AUTHMAT
015300*    ONLY ORDEREDTOKENS EVER RETURNS ANYTHING LESS THAN 1.000, VIAAUTHMAT
015400*    TOKNCMP-CONFIDENCE BELOW.                                    AUTHMAT
015500 77  WS-EXACT-CONFIDENCE         PIC 9V999 VALUE 1.000.           AUTHMAT
015600*-----------------------------------------------------------------AUTHMAT
015700 01  WS-TABLE-COUNTS.                                             AUTHMAT
015800*    BAT-COUNT AND CAT-COUNT ARE THE OCCURS DEPENDING ON OBJECTS  AUTHMAT
015900*    FOR THE TWO WORK TABLES COPIED IN BELOW - THEY GROW BY ONE   AUTHMAT
016000*    FOR EVERY RECORD STORED, NEVER SHRINK, EVEN AFTER A CLAIM.   AUTHMAT
016100     05  BAT-COUNT                   PIC 9(04) COMP VALUE 0.      AUTHMAT
016200     05  CAT-COUNT                   PIC 9(04) COMP VALUE 0.      AUTHMAT
016300 COPY AUTBASE.                                                    AUTHMAT
016400 COPY AUTCAND.                                                    AUTHMAT
016500*-----------------------------------------------------------------AUTHMAT
016600 01  STEP-CONTROL-VALUES.                                         AUTHMAT
016700*-----------------------------------------------------------------AUTHMAT
016800*    VALUE CLAUSES ON FILLER, REDEFINED BELOW BY A TABLE - THE    AUTHMAT
016900*    USUAL SHOP IDIOM FOR LOADING A FIXED, COMPILE-TIME TABLE     AUTHMAT
017000*    WITHOUT A RUNTIME MOVE STATEMENT FOR EVERY ENTRY.            AUTHMAT
017100*    THE FOUR MATCHING STEPS IN PIPELINE ORDER - THE CAMELCASE    AUTHMAT
017200*    NAMES ARE THE ACTUAL VALUES WRITTEN TO MOR-STEP-NAME BELOW INAUTHMAT
017300*    4020-WRITE-MATCH-RECORD SO DOWNSTREAM ENRICHMENT KEEPS ITS   AUTHMAT
017400*    ORIGINAL STEP TAGS - THE UPPERCASE REPORT-ONLY LABELS FOR THEAUTHMAT
017500*    CONTROL REPORT LIVE IN A SEPARATE TABLE FURTHER DOWN (SEE    AUTHMAT
017600*    STEP-REPORT-LABELS, TICKET 4611).                            AUTHMAT
017700     05  FILLER.                                                  AUTHMAT
017800         10  FILLER                  PIC X(20) VALUE 'fullName'.  AUTHMAT
017900         10  FILLER                  PIC X(01) VALUE '1'.         AUTHMAT
018000     05  FILLER.                                                  AUTHMAT
018100         10  FILLER                  PIC X(20)                    AUTHMAT
018200                 VALUE 'invertedFullName'.                        AUTHMAT
018300         10  FILLER                  PIC X(01) VALUE '2'.         AUTHMAT
018400     05  FILLER.                                                  AUTHMAT
018500         10  FILLER                  PIC X(20)                    AUTHMAT
018600                 VALUE 'orderedTokens'.                           AUTHMAT
018700         10  FILLER                  PIC X(01) VALUE '3'.         AUTHMAT
018800     05  FILLER.                                                  AUTHMAT
018900         10  FILLER                  PIC X(20) VALUE 'creditName'.AUTHMAT
019000         10  FILLER                  PIC X(01) VALUE '4'.         AUTHMAT
019100 01  STEP-CONTROL-TABLE REDEFINES STEP-CONTROL-VALUES.            AUTHMAT
019200     05  STC-ENTRY OCCURS 4 TIMES.                                AUTHMAT
019300         10  STC-STEP-NAME            PIC X(20).                  AUTHMAT
019400         10  STC-STEP-TYPE            PIC X(01).                  AUTHMAT
019500             88  STC-TYPE-FULLNAME              VALUE '1'.        AUTHMAT
019600             88  STC-TYPE-INVERTED              VALUE '2'.        AUTHMAT
019700             88  STC-TYPE-TOKENS                VALUE '3'.        AUTHMAT
019800             88  STC-TYPE-CREDIT                VALUE '4'.        AUTHMAT
019900*-----------------------------------------------------------------AUTHMAT
020000 01  STEP-REPORT-LABELS.                                          AUTHMAT
020100*    REPORT-ONLY UPPERCASE MIRROR OF THE STEP-CONTROL-VALUES TABLEAUTHMAT
020200*    ABOVE, SAME FOUR-ENTRY ORDER - ADDED SO THE CONTROL REPORT'S AUTHMAT
020300*    'MATCHES BY STEP' SECTION PRINTS FULLNAME, INVERTEDFULLNAME, AUTHMAT
020400*    ORDEREDTOKENS AND CREDITNAME IN CAPS, THE SAME WAY THE       AUTHMAT
020500*    REPORT'S OTHER STATIC LABELS ARE ALL CAPS, WITHOUT DISTURBINGAUTHMAT
020600*    THE MIXED-CASE STEP TAG THAT STILL GOES OUT ON THE MATCHES-  AUTHMAT
020700*    OUT RECORD ITSELF (TICKET 4611).  5010-PRINT-STEP-COUNT BELOWAUTHMAT
020800*    IS THE ONLY PARAGRAPH THAT READS FROM THIS TABLE.            AUTHMAT
020900     05  FILLER                      PIC X(20) VALUE 'FULLNAME'.  AUTHMAT
021000     05  FILLER                      PIC X(20)                    AUTHMAT
021100             VALUE 'INVERTEDFULLNAME'.                            AUTHMAT
021200     05  FILLER                      PIC X(20)                    AUTHMAT
021300             VALUE 'ORDEREDTOKENS'.                               AUTHMAT
021400     05  FILLER                      PIC X(20) VALUE 'CREDITNAME'.AUTHMAT
021500 01  STEP-REPORT-LABEL-TABLE REDEFINES STEP-REPORT-LABELS.        AUTHMAT
021600     05  SRL-LABEL OCCURS 4 TIMES    PIC X(20).                   AUTHMAT
021700*-----------------------------------------------------------------AUTHMAT
021800 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                 AUTHMAT
021900*-----------------------------------------------------------------AUTHMAT
022000*    THREE INDEPENDENT END-OF-FILE SWITCHES - BASE AND CANDIDATE  AUTHMAT
022100*    FOR THE LOAD PHASE, SORT FOR THE STEP-BY-STEP CLAIM PHASE.   AUTHMAT
022200*    NONE OF THE THREE IS EVER RESET MID-RUN.                     AUTHMAT
022300     05  BASE-EOF-SW                 PIC X(01) VALUE 'N'.         AUTHMAT
022400         88  BASE-END-OF-FILE                   VALUE 'Y'.        AUTHMAT
022500     05  CAND-EOF-SW                 PIC X(01) VALUE 'N'.         AUTHMAT
022600         88  CAND-END-OF-FILE                   VALUE 'Y'.        AUTHMAT
022700     05  SORT-EOF-SW                 PIC X(01) VALUE 'N'.         AUTHMAT
022800         88  SORT-END-OF-FILE                   VALUE 'Y'.        AUTHMAT
022900     05  WS-MATCH-RESULT-SW          PIC X(01) VALUE 'N'.         AUTHMAT
023000         88  WS-MATCH-FOUND                     VALUE 'Y'.        AUTHMAT
023100         88  WS-MATCH-NOT-FOUND                 VALUE 'N'.        AUTHMAT
023200     05  WS-MATCHES-STATUS           PIC X(02) VALUE '00'.        AUTHMAT
023300*    WS-STEP-INDEX DRIVES BOTH THE STEP-CONTROL-TABLE AND THE     AUTHMAT
023400*    STEP-REPORT-LABEL-TABLE LOOKUPS - THE TWO TABLES ARE ALWAYS  AUTHMAT
023500*    WALKED IN LOCKSTEP, ENTRY FOR ENTRY.                         AUTHMAT
023600     05  WS-STEP-INDEX               PIC 9(01) COMP VALUE 0.      AUTHMAT
023700*    HOLDS THE WINNING STEP'S CONFIDENCE UNTIL 3130 COPIES IT INTOAUTHMAT
023800*    THE SORT-WORK-RECORD - RESET TO ZERO AT THE TOP OF EVERY CALLAUTHMAT
023900*    TO 3200-EVALUATE-STEP-RULE.                                  AUTHMAT
024000     05  WS-MATCH-CONFIDENCE         PIC 9V999 VALUE 0.           AUTHMAT
024100*-----------------------------------------------------------------AUTHMAT
024200 01  WS-COMPARE-NAME-FIELDS.                                      AUTHMAT
024300*-----------------------------------------------------------------AUTHMAT
024400     05  WS-CAND-FULL-NAME           PIC X(80).                   AUTHMAT
024500     05  WS-CAND-FULL-NAME-R REDEFINES WS-CAND-FULL-NAME.         AUTHMAT
024600*    FIRST-CHAR VIEW USED BY 3200-EVALUATE-STEP-RULE TO SKIP THE  AUTHMAT
024700*    FULLNAME/INVERTED/TOKENS STEPS WHEN THE BUILT NAME IS BLANK -AUTHMAT
024800*    SEE THE 03/02/24 NOTE AT THAT PARAGRAPH.                     AUTHMAT
024900         10  WS-CFN-FIRST-CHAR       PIC X(01).                   AUTHMAT
025000         10  FILLER                  PIC X(79).                   AUTHMAT
025100     05  WS-CAND-INVERTED-NAME       PIC X(80).                   AUTHMAT
025200*-----------------------------------------------------------------AUTHMAT
025300 01  WS-CONTROL-TOTALS.                                           AUTHMAT
025400*-----------------------------------------------------------------AUTHMAT
025500*    EVERY FIELD HERE FEEDS THE END-OF-JOB CONTROL REPORT IN 5000 AUTHMAT
025600*    BELOW AND NOTHING ELSE - THESE ARE NOT USED BY ANY MATCHING  AUTHMAT
025700*    DECISION.                                                    AUTHMAT
025800     05  WS-TOTAL-BASE-READ          PIC 9(05) COMP VALUE 0.      AUTHMAT
025900     05  WS-TOTAL-CAND-READ          PIC 9(05) COMP VALUE 0.      AUTHMAT
026000     05  WS-STEP-MATCH-COUNT OCCURS 4 TIMES                       AUTHMAT
026100                                     PIC 9(05) COMP VALUE 0.      AUTHMAT
026200     05  WS-TOTAL-MATCHED            PIC 9(05) COMP VALUE 0.      AUTHMAT
026300     05  WS-UNMATCHED-BASE-COUNT     PIC 9(05) COMP VALUE 0.      AUTHMAT
026400     05  WS-UNMATCHED-CAND-COUNT     PIC 9(05) COMP VALUE 0.      AUTHMAT
026500*-----------------------------------------------------------------AUTHMAT
026600 01  WS-SUBPROGRAM-CALL-FIELDS.                                   AUTHMAT
026700*-----------------------------------------------------------------AUTHMAT
026800     05  STREQ-RESULT-SW             PIC X(01).                   AUTHMAT
026900         88  STREQ-EQUAL                        VALUE 'Y'.        AUTHMAT
027000         88  STREQ-NOT-EQUAL                     VALUE 'N'.       AUTHMAT
027100     05  TOKNCMP-RESULT-SW           PIC X(01).                   AUTHMAT
027200         88  TOKNCMP-MATCH-FOUND                VALUE 'Y'.        AUTHMAT
027300         88  TOKNCMP-NO-MATCH                    VALUE 'N'.       AUTHMAT
027400     05  TOKNCMP-CONFIDENCE          PIC 9V999 COMP-3.            AUTHMAT
027500*    STREQ-RESULT-SW AND TOKNCMP-RESULT-SW ARE REUSED ACROSS ALL  AUTHMAT
027600*    FOUR STEPS - EACH CALL RESETS THE SWITCH IT OWNS BEFORE      AUTHMAT
027700*    TESTING IT, SO NOTHING LEAKS FROM ONE STEP'S CALL INTO THE   AUTHMAT
027800*    NEXT.                                                        AUTHMAT
027900*-----------------------------------------------------------------AUTHMAT
028000 01  CONTROL-REPORT-LINES.                                        AUTHMAT
028100*-----------------------------------------------------------------AUTHMAT
028200*    NEXT-REPORT-LINE IS THE ONE 132-BYTE STAGING AREA EVERY PRINTAUTHMAT
028300*    LINE PASSES THROUGH ON ITS WAY TO PRINT-RECORD IN 9000-PRINT-AUTHMAT
028400*    REPORT-LINE - EACH OF THE THREE GROUPS BELOW IS MOVED INTO ITAUTHMAT
028500*    ONE AT A TIME, NEVER COMBINED.                               AUTHMAT
028600     05  NEXT-REPORT-LINE            PIC X(132) VALUE SPACE.      AUTHMAT
028700     05  CRL-TITLE-LINE.                                          AUTHMAT
028800         10  FILLER                  PIC X(10) VALUE SPACE.       AUTHMAT
028900         10  FILLER                  PIC X(30) VALUE              AUTHMAT
029000                 'AUTHOR MATCHING CONTROL REPORT'.                AUTHMAT
029100         10  FILLER                  PIC X(92) VALUE SPACE.       AUTHMAT
029200     05  CRL-COUNT-LINE.                                          AUTHMAT
029300         10  FILLER                  PIC X(04) VALUE SPACE.       AUTHMAT
029400         10  CRL-LABEL               PIC X(40).                   AUTHMAT
029500         10  CRL-COUNT               PIC ZZZZ9.                   AUTHMAT
029600         10  FILLER                  PIC X(83) VALUE SPACE.       AUTHMAT
029700     05  CRL-RULE-LINE.                                           AUTHMAT
029800         10  FILLER                  PIC X(02) VALUE SPACE.       AUTHMAT
029900         10  FILLER                  PIC X(40) VALUE ALL '-'.     AUTHMAT
030000         10  FILLER                  PIC X(90) VALUE SPACE.       AUTHMAT
030100 COPY PRNTCTL.                                                    AUTHMAT
030200*=================================================================AUTHMAT
030300 PROCEDURE DIVISION.                                              AUTHMAT
030400*-----------------------------------------------------------------AUTHMAT
030500 0000-MAIN-PROCESSING.                                            AUTHMAT
030600*-----------------------------------------------------------------AUTHMAT
030700*    OPENS RUN AS A PERFORM...THRU RANGE SO THE FILE-STATUS CHECK AUTHMAT
030800*    AND ITS GO TO ABEND EXIT SIT IN THEIR OWN NUMBERED PARAGRAPH,AUTHMAT
030900*    PER THE 07/22/24 LOG ENTRY ABOVE.                            AUTHMAT
031000     PERFORM 1000-OPEN-FILES-INITIALIZE                           AUTHMAT
031100         THRU 1010-CHECK-OPEN-STATUS-EXIT.                        AUTHMAT
031200     PERFORM 2000-LOAD-BASE-AUTHORS.                              AUTHMAT
031300     PERFORM 2100-LOAD-CANDIDATES.                                AUTHMAT
031400*    ONE STEP AT A TIME, IN PIPELINE ORDER - EACH STEP SORTS AND  AUTHMAT
031500*    CLAIMS ITS OWN PAIRS BEFORE THE NEXT STEP EVER RUNS, SO A    AUTHMAT
031600*    LATER STEP ONLY EVER SEES BASE AUTHORS AND CANDIDATES THE    AUTHMAT
031700*    EARLIER STEPS LEFT UNCLAIMED.                                AUTHMAT
031800     PERFORM 3000-RUN-ONE-STEP                                    AUTHMAT
031900         VARYING WS-STEP-INDEX FROM 1 BY 1                        AUTHMAT
032000             UNTIL WS-STEP-INDEX > 4.                             AUTHMAT
032100     PERFORM 4900-COUNT-UNMATCHED.                                AUTHMAT
032200     PERFORM 5000-PRINT-CONTROL-REPORT.                           AUTHMAT
032300     PERFORM 6000-CLOSE-FILES.                                    AUTHMAT
032400     GOBACK.                                                      AUTHMAT
032500*-----------------------------------------------------------------AUTHMAT
032600 1000-OPEN-FILES-INITIALIZE.                                      AUTHMAT
032700*-----------------------------------------------------------------AUTHMAT
032800     OPEN INPUT  BASE-AUTHORS-IN                                  AUTHMAT
032900                 CANDIDATES-IN.                                   AUTHMAT
033000     OPEN OUTPUT MATCHES-OUT                                      AUTHMAT
033100                 CONTROL-REPORT-OUT.                              AUTHMAT
033200 1010-CHECK-OPEN-STATUS.                                          AUTHMAT
033300*    A NON-ZERO STATUS HERE MEANS MATCHES-OUT NEVER OPENED - ABENDAUTHMAT
033400*    RATHER THAN RUN ALL FOUR STEPS AGAINST A FILE THAT CANNOT    AUTHMAT
033500*    ACCEPT A WRITE.                                              AUTHMAT
033600     IF  WS-MATCHES-STATUS NOT = '00'                             AUTHMAT
033700         DISPLAY 'AUTHMAT - MATCHES-OUT OPEN ERROR - STATUS '     AUTHMAT
033800             WS-MATCHES-STATUS                                    AUTHMAT
033900         GO TO 9999-ABEND-EXIT                                    AUTHMAT
034000     END-IF.                                                      AUTHMAT
034100 1010-CHECK-OPEN-STATUS-EXIT.                                     AUTHMAT
034200*    EXIT LABEL FOR THE PERFORM THRU IN 0000-MAIN-PROCESSING.     AUTHMAT
034300     EXIT.                                                        AUTHMAT
034400*-----------------------------------------------------------------AUTHMAT
034500 2000-LOAD-BASE-AUTHORS.                                          AUTHMAT
034600*-----------------------------------------------------------------AUTHMAT
034700*    READ-AHEAD LOOP - THE FIRST RECORD IS ALREADY IN THE BUFFER  AUTHMAT
034800*    BY THE TIME 2010 TESTS BASE-END-OF-FILE.                     AUTHMAT
034900     PERFORM 8100-READ-BASE-AUTHORS-IN.                           AUTHMAT
035000     PERFORM 2010-STORE-BASE-AUTHOR                               AUTHMAT
035100         UNTIL BASE-END-OF-FILE.                                  AUTHMAT
035200*-----------------------------------------------------------------AUTHMAT
035300 2010-STORE-BASE-AUTHOR.                                          AUTHMAT
035400*-----------------------------------------------------------------AUTHMAT
035500*    BAT-MATCHED-STEP STARTS BLANK AND IS ONLY EVER SET WHEN      AUTHMAT
035600*    4020-WRITE-MATCH-RECORD BELOW CLAIMS THIS ENTRY.             AUTHMAT
035700     ADD 1                          TO BAT-COUNT.                 AUTHMAT
035800     MOVE BASE-AUTHOR-RECORD        TO BAT-FULL-NAME(BAT-COUNT).  AUTHMAT
035900     MOVE 'N'                       TO BAT-CLAIMED-SW(BAT-COUNT). AUTHMAT
036000     MOVE SPACE                     TO                            AUTHMAT
036100             BAT-MATCHED-STEP(BAT-COUNT).                         AUTHMAT
036200     ADD 1                          TO WS-TOTAL-BASE-READ.        AUTHMAT
036300     PERFORM 8100-READ-BASE-AUTHORS-IN.                           AUTHMAT
036400*-----------------------------------------------------------------AUTHMAT
036500 2100-LOAD-CANDIDATES.                                            AUTHMAT
036600*-----------------------------------------------------------------AUTHMAT
036700     PERFORM 8200-READ-CANDIDATES-IN.                             AUTHMAT
036800     PERFORM 2110-STORE-CANDIDATE                                 AUTHMAT
036900         UNTIL CAND-END-OF-FILE.                                  AUTHMAT
037000*-----------------------------------------------------------------AUTHMAT
037100 2110-STORE-CANDIDATE.                                            AUTHMAT
037200*-----------------------------------------------------------------AUTHMAT
037300*    CAT-CREDIT-NAME MAY LEGITIMATELY BE BLANK ON A GIVEN         AUTHMAT
037400*    CANDIDATE RECORD - THAT IS WHAT LETS 3240-COMPARE-CREDIT SKIPAUTHMAT
037500*    THE CREDITNAME STEP FOR THIS ENTRY WITHOUT AFFECTING THE     AUTHMAT
037600*    OTHER THREE STEPS.                                           AUTHMAT
037700     ADD 1                          TO CAT-COUNT.                 AUTHMAT
037800     MOVE CAR-GIVEN-NAME            TO                            AUTHMAT
037900             CAT-GIVEN-NAME(CAT-COUNT).                           AUTHMAT
038000     MOVE CAR-FAMILY-NAME           TO                            AUTHMAT
038100             CAT-FAMILY-NAME(CAT-COUNT).                          AUTHMAT
038200     MOVE CAR-CREDIT-NAME           TO                            AUTHMAT
038300             CAT-CREDIT-NAME(CAT-COUNT).                          AUTHMAT
038400     MOVE CAR-ORCID-ID              TO                            AUTHMAT
038500             CAT-ORCID-ID(CAT-COUNT).                             AUTHMAT
038600     MOVE 'N'                       TO CAT-CLAIMED-SW(CAT-COUNT). AUTHMAT
038700     ADD 1                          TO WS-TOTAL-CAND-READ.        AUTHMAT
038800     PERFORM 8200-READ-CANDIDATES-IN.                             AUTHMAT
038900*-----------------------------------------------------------------AUTHMAT
039000 3000-RUN-ONE-STEP.                                               AUTHMAT
039100*-----------------------------------------------------------------AUTHMAT
039200*    SKIP THE SORT ENTIRELY WHEN EVERY BASE AUTHOR IS ALREADY     AUTHMAT
039300*    CLAIMED - AN EMPTY SORT INPUT PROCEDURE IS LEGAL BUT THERE ISAUTHMAT
039400*    NO POINT PAYING FOR IT ON A LATER STEP THAT HAS NOTHING LEFT AUTHMAT
039500*    TO DO.                                                       AUTHMAT
039600     PERFORM 3010-CHECK-UNMATCHED-BASE.                           AUTHMAT
039700     IF  WS-UNMATCHED-BASE-COUNT > ZERO                           AUTHMAT
039800         MOVE 'N'                   TO SORT-EOF-SW                AUTHMAT
039900         SORT SORT-WORK-FILE                                      AUTHMAT
040000             ON DESCENDING KEY SR-CONFIDENCE                      AUTHMAT
040100             INPUT PROCEDURE  IS 3100-BUILD-CANDIDATE-PAIRS       AUTHMAT
040200             OUTPUT PROCEDURE IS 4000-CLAIM-SORTED-PAIRS          AUTHMAT
040300     END-IF.                                                      AUTHMAT
040400*-----------------------------------------------------------------AUTHMAT
040500 3010-CHECK-UNMATCHED-BASE.                                       AUTHMAT
040600*-----------------------------------------------------------------AUTHMAT
040700     MOVE ZERO                      TO WS-UNMATCHED-BASE-COUNT.   AUTHMAT
040800     PERFORM 3020-TALLY-ONE-BASE                                  AUTHMAT
040900         VARYING BAT-IDX FROM 1 BY 1 UNTIL BAT-IDX > BAT-COUNT.   AUTHMAT
041000*-----------------------------------------------------------------AUTHMAT
041100 3020-TALLY-ONE-BASE.                                             AUTHMAT
041200*-----------------------------------------------------------------AUTHMAT
041300     IF  BAT-UNCLAIMED(BAT-IDX)                                   AUTHMAT
041400         ADD 1                      TO WS-UNMATCHED-BASE-COUNT    AUTHMAT
041500     END-IF.                                                      AUTHMAT
041600*-----------------------------------------------------------------AUTHMAT
041700 3100-BUILD-CANDIDATE-PAIRS      SECTION.                         AUTHMAT
041800*-----------------------------------------------------------------AUTHMAT
041900*    SORT INPUT PROCEDURE - RELEASES ONE SORT-WORK-RECORD FOR     AUTHMAT
042000*    EVERY UNCLAIMED CANDIDATE THAT MATCHES ANY UNCLAIMED BASE    AUTHMAT
042100*    AUTHOR UNDER THE CURRENT STEP'S RULE.  A CANDIDATE ALREADY   AUTHMAT
042200*    CLAIMED BY AN EARLIER STEP THIS RUN NEVER GETS AS FAR AS 3120AUTHMAT
042300*    BELOW.                                                       AUTHMAT
042400     PERFORM 3110-BUILD-ONE-CANDIDATE                             AUTHMAT
042500         VARYING CAT-IDX FROM 1 BY 1 UNTIL CAT-IDX > CAT-COUNT.   AUTHMAT
042600 3100-DUMMY      SECTION.                                         AUTHMAT
042700*-----------------------------------------------------------------AUTHMAT
042800 3110-BUILD-ONE-CANDIDATE.                                        AUTHMAT
042900*-----------------------------------------------------------------AUTHMAT
043000*    11/09/23  T. OYELARAN  THE OLD WS-CFN-FIRST-CHAR BLANK GATE  AUTHMAT
043100*                           HERE USED TO SKIP ALL FOUR STEPS FOR  AUTHMAT
043200*                           A CANDIDATE WITH A BLANK GIVEN/       AUTHMAT
043300*                           FAMILY NAME, EVEN WHEN CAT-CREDIT-    AUTHMAT
043400*                           NAME WAS POPULATED - THAT SHUT        AUTHMAT
043500*                           CREDITNAME OUT OF ITS OWN STEP 4.     AUTHMAT
043600*                           EACH STEP NOW GUARDS ITS OWN FIELD    AUTHMAT
043700*                           (REQ AM-052).                         AUTHMAT
043800*-----------------------------------------------------------------AUTHMAT
043900*    WALKS EVERY UNCLAIMED BASE AUTHOR AGAINST THIS ONE CANDIDATE AUTHMAT
044000*    - A CANDIDATE CAN RELEASE AT MOST ONE SORT-WORK-RECORD PER   AUTHMAT
044100*    BASE AUTHOR PER STEP, SO A CANDIDATE THAT MATCHES SEVERAL    AUTHMAT
044200*    BASE NAMES STILL ONLY WINS THE ONE THE SORT/CLAIM PASS PICKS.AUTHMAT
044300     IF  CAT-UNCLAIMED(CAT-IDX)                                   AUTHMAT
044400         PERFORM 3120-BUILD-COMPARE-NAMES                         AUTHMAT
044500         PERFORM 3130-COMPARE-VS-ONE-BASE                         AUTHMAT
044600             VARYING BAT-IDX FROM 1 BY 1                          AUTHMAT
044700                 UNTIL BAT-IDX > BAT-COUNT                        AUTHMAT
044800     END-IF.                                                      AUTHMAT
044900*-----------------------------------------------------------------AUTHMAT
045000 3120-BUILD-COMPARE-NAMES.                                        AUTHMAT
045100*-----------------------------------------------------------------AUTHMAT
045200*    BUILDS THE TWO NAME STRINGS USED BY THE                      AUTHMAT
045300*    FULLNAME/INVERTED/ORDEREDTOKENS STEPS - WS-CAND-FULL-NAME AS AUTHMAT
045400*    "GIVEN FAMILY" AND WS-CAND-INVERTED-NAME AS "FAMILY GIVEN".  AUTHMAT
045500*    THE CREDITNAME STEP DOES NOT USE EITHER OF THESE, IT COMPARESAUTHMAT
045600*    DIRECTLY AGAINST CAT-CREDIT-NAME IN 3240 BELOW.              AUTHMAT
045700     MOVE SPACE                    TO WS-CAND-FULL-NAME.          AUTHMAT
045800     STRING CAT-GIVEN-NAME(CAT-IDX)  DELIMITED BY SPACE           AUTHMAT
045900            ' '                      DELIMITED BY SIZE            AUTHMAT
046000            CAT-FAMILY-NAME(CAT-IDX) DELIMITED BY SPACE           AUTHMAT
046100         INTO WS-CAND-FULL-NAME.                                  AUTHMAT
046200     MOVE SPACE                    TO WS-CAND-INVERTED-NAME.      AUTHMAT
046300     STRING CAT-FAMILY-NAME(CAT-IDX) DELIMITED BY SPACE           AUTHMAT
046400            ' '                      DELIMITED BY SIZE            AUTHMAT
046500            CAT-GIVEN-NAME(CAT-IDX)  DELIMITED BY SPACE           AUTHMAT
046600         INTO WS-CAND-INVERTED-NAME.                              AUTHMAT
046700*-----------------------------------------------------------------AUTHMAT
046800 3130-COMPARE-VS-ONE-BASE.                                        AUTHMAT
046900*-----------------------------------------------------------------AUTHMAT
047000*    ONLY UNCLAIMED BASE AUTHORS ARE OFFERED THE COMPARE - A MATCHAUTHMAT
047100*    RELEASES ONE SORT-WORK-RECORD CARRYING THE STEP'S CONFIDENCE AUTHMAT
047200*    AND BOTH SUBSCRIPTS, LEFT FOR 4010-CLAIM-ONE-PAIR TO CLAIM   AUTHMAT
047300*    (OR SKIP, IF SOMETHING ELSE CLAIMED EITHER SIDE FIRST) ONCE  AUTHMAT
047400*    THE SORT COMES BACK DESCENDING BY SCORE.                     AUTHMAT
047500     IF  BAT-UNCLAIMED(BAT-IDX)                                   AUTHMAT
047600         PERFORM 3200-EVALUATE-STEP-RULE                          AUTHMAT
047700         IF  WS-MATCH-FOUND                                       AUTHMAT
047800             MOVE WS-MATCH-CONFIDENCE  TO SR-CONFIDENCE           AUTHMAT
047900             SET SR-BASE-IDX           TO BAT-IDX                 AUTHMAT
048000             SET SR-CAND-IDX           TO CAT-IDX                 AUTHMAT
048100             MOVE SPACE                TO SR-FILLER               AUTHMAT
048200             RELEASE SORT-WORK-RECORD                             AUTHMAT
048300         END-IF                                                   AUTHMAT
048400     END-IF.                                                      AUTHMAT
048500*-----------------------------------------------------------------AUTHMAT
048600 3200-EVALUATE-STEP-RULE.                                         AUTHMAT
048700*-----------------------------------------------------------------AUTHMAT
048800*    03/02/24  R. NUNGESSER  THE FULLNAME/INVERTED/TOKENS STEPS   AUTHMAT
048900*                            ALL COMPARE ON WS-CAND-FULL-NAME OR  AUTHMAT
049000*                            WS-CAND-INVERTED-NAME, SO THEY ARE   AUTHMAT
049100*                            SKIPPED HERE WHEN THAT BUILT NAME IS AUTHMAT
049200*                            BLANK.  THE CREDIT STEP COMPARES ON  AUTHMAT
049300*                            CAT-CREDIT-NAME INSTEAD, SO IT IS    AUTHMAT
049400*                            NEVER GATED BY THIS CHECK - 3240     AUTHMAT
049500*                            GUARDS ITS OWN FIELD (REQ AM-052).   AUTHMAT
049600*-----------------------------------------------------------------AUTHMAT
049700*    EVALUATE TRUE DISPATCHES ON STC-STEP-TYPE FOR THE CURRENT WS-AUTHMAT
049800*    STEP-INDEX - ONLY ONE OF THE FOUR WHEN CLAUSES CAN FIRE PER  AUTHMAT
049900*    CALL SINCE THE 88-LEVELS ARE MUTUALLY EXCLUSIVE.             AUTHMAT
050000     SET WS-MATCH-NOT-FOUND         TO TRUE.                      AUTHMAT
050100     MOVE ZERO                      TO WS-MATCH-CONFIDENCE.       AUTHMAT
050200     EVALUATE TRUE                                                AUTHMAT
050300         WHEN STC-TYPE-FULLNAME(WS-STEP-INDEX)                    AUTHMAT
050400             AND WS-CFN-FIRST-CHAR NOT = SPACE                    AUTHMAT
050500             PERFORM 3210-COMPARE-FULLNAME                        AUTHMAT
050600         WHEN STC-TYPE-INVERTED(WS-STEP-INDEX)                    AUTHMAT
050700             AND WS-CFN-FIRST-CHAR NOT = SPACE                    AUTHMAT
050800             PERFORM 3220-COMPARE-INVERTED                        AUTHMAT
050900         WHEN STC-TYPE-TOKENS(WS-STEP-INDEX)                      AUTHMAT
051000             AND WS-CFN-FIRST-CHAR NOT = SPACE                    AUTHMAT
051100             PERFORM 3230-COMPARE-TOKENS                          AUTHMAT
051200         WHEN STC-TYPE-CREDIT(WS-STEP-INDEX)                      AUTHMAT
051300             PERFORM 3240-COMPARE-CREDIT                          AUTHMAT
051400     END-EVALUATE.                                                AUTHMAT
051500*-----------------------------------------------------------------AUTHMAT
051600 3210-COMPARE-FULLNAME.                                           AUTHMAT
051700*-----------------------------------------------------------------AUTHMAT
051800*    STEP 1 - EXACT, CASE-INSENSITIVE COMPARE OF THE BASE AUTHOR'SAUTHMAT
051900*    FULL NAME AGAINST "GIVEN FAMILY".                            AUTHMAT
052000     CALL 'STREQ' USING BAT-FULL-NAME(BAT-IDX),                   AUTHMAT
052100                         WS-CAND-FULL-NAME,                       AUTHMAT
052200                         STREQ-RESULT-SW.                         AUTHMAT
052300     IF  STREQ-EQUAL                                              AUTHMAT
052400         SET WS-MATCH-FOUND         TO TRUE                       AUTHMAT
052500        MOVE WS-EXACT-CONFIDENCE TO WS-MATCH-CONFIDENCE           AUTHMAT
052600     END-IF.                                                      AUTHMAT
052700*-----------------------------------------------------------------AUTHMAT
052800 3220-COMPARE-INVERTED.                                           AUTHMAT
052900*-----------------------------------------------------------------AUTHMAT
053000*    STEP 2 - SAME EXACT COMPARE AS STEP 1 BUT AGAINST "FAMILY    AUTHMAT
053100*    GIVEN" - CATCHES CANDIDATE FEEDS THAT CAME IN WITH THE NAME  AUTHMAT
053200*    ORDER FLIPPED FROM THE BASE LIST.                            AUTHMAT
053300     CALL 'STREQ' USING BAT-FULL-NAME(BAT-IDX),                   AUTHMAT
053400                         WS-CAND-INVERTED-NAME,                   AUTHMAT
053500                         STREQ-RESULT-SW.                         AUTHMAT
053600     IF  STREQ-EQUAL                                              AUTHMAT
053700         SET WS-MATCH-FOUND         TO TRUE                       AUTHMAT
053800        MOVE WS-EXACT-CONFIDENCE TO WS-MATCH-CONFIDENCE           AUTHMAT
053900     END-IF.                                                      AUTHMAT
054000*-----------------------------------------------------------------AUTHMAT
054100 3230-COMPARE-TOKENS.                                             AUTHMAT
054200*-----------------------------------------------------------------AUTHMAT
054300*    STEP 3 - THE ONLY STEP THAT CAN RETURN A CONFIDENCE BELOW    AUTHMAT
054400*    1.000.  TOKNCMP TOKENIZES BOTH NAMES, ALLOWS ABBREVIATED     AUTHMAT
054500*    GIVEN NAMES TO CROSS-MATCH AGAINST A FULL GIVEN NAME, AND    AUTHMAT
054600*    COMPUTES A WEIGHTED SCORE - SEE TOKNCMP'S OWN LOG FOR THE    AUTHMAT
054700*    SCORING FORMULA.                                             AUTHMAT
054800     CALL 'TOKNCMP' USING BAT-FULL-NAME(BAT-IDX),                 AUTHMAT
054900                           WS-CAND-FULL-NAME,                     AUTHMAT
055000                           TOKNCMP-RESULT-SW,                     AUTHMAT
055100                           TOKNCMP-CONFIDENCE.                    AUTHMAT
055200     IF  TOKNCMP-MATCH-FOUND                                      AUTHMAT
055300         SET WS-MATCH-FOUND         TO TRUE                       AUTHMAT
055400         MOVE TOKNCMP-CONFIDENCE    TO WS-MATCH-CONFIDENCE        AUTHMAT
055500     END-IF.                                                      AUTHMAT
055600*-----------------------------------------------------------------AUTHMAT
055700 3240-COMPARE-CREDIT.                                             AUTHMAT
055800*-----------------------------------------------------------------AUTHMAT
055900*    STEP 4 - LAST CHANCE FOR A CANDIDATE WHOSE PREFERRED CREDIT  AUTHMAT
056000*    NAME (E.G. A MARRIED NAME OR A PUBLISHING ALIAS) MATCHES THE AUTHMAT
056100*    BASE LIST EVEN THOUGH GIVEN/FAMILY NEVER WOULD.  SKIPPED     AUTHMAT
056200*    OUTRIGHT WHEN THE CANDIDATE HAS NO CREDIT NAME ON FILE.      AUTHMAT
056300     IF  CAT-CREDIT-NAME(CAT-IDX) NOT = SPACE                     AUTHMAT
056400         CALL 'STREQ' USING BAT-FULL-NAME(BAT-IDX),               AUTHMAT
056500                             CAT-CREDIT-NAME(CAT-IDX),            AUTHMAT
056600                             STREQ-RESULT-SW                      AUTHMAT
056700         IF  STREQ-EQUAL                                          AUTHMAT
056800             SET WS-MATCH-FOUND     TO TRUE                       AUTHMAT
056900            MOVE WS-EXACT-CONFIDENCE TO WS-MATCH-CONFIDENCE       AUTHMAT
057000         END-IF                                                   AUTHMAT
057100     END-IF.                                                      AUTHMAT
057200*-----------------------------------------------------------------AUTHMAT
057300 4000-CLAIM-SORTED-PAIRS         SECTION.                         AUTHMAT
057400*-----------------------------------------------------------------AUTHMAT
057500*    SORT OUTPUT PROCEDURE - RETURNS THE RELEASED PAIRS BACK IN   AUTHMAT
057600*    DESCENDING CONFIDENCE ORDER SO THE STRONGEST-SCORING PAIR FORAUTHMAT
057700*    ANY CONTESTED BASE AUTHOR OR CANDIDATE IS OFFERED THE CLAIM  AUTHMAT
057800*    FIRST.                                                       AUTHMAT
057900     MOVE 'N'                       TO SORT-EOF-SW.               AUTHMAT
058000     PERFORM 8300-RETURN-SORT-RECORD.                             AUTHMAT
058100     PERFORM 4010-CLAIM-ONE-PAIR                                  AUTHMAT
058200         UNTIL SORT-END-OF-FILE.                                  AUTHMAT
058300 4000-DUMMY       SECTION.                                        AUTHMAT
058400*-----------------------------------------------------------------AUTHMAT
058500 4010-CLAIM-ONE-PAIR.                                             AUTHMAT
058600*-----------------------------------------------------------------AUTHMAT
058700*    BOTH SIDES MUST STILL BE UNCLAIMED - AN EARLIER, HIGHER-     AUTHMAT
058800*    SCORING SORT-WORK-RECORD FOR THE SAME BASE AUTHOR OR THE SAMEAUTHMAT
058900*    CANDIDATE MAY ALREADY HAVE CLAIMED ONE SIDE OF THIS PAIR, IN AUTHMAT
059000*    WHICH CASE THIS RECORD IS SIMPLY DROPPED.                    AUTHMAT
059100     SET BAT-IDX                    TO SR-BASE-IDX.               AUTHMAT
059200     SET CAT-IDX                    TO SR-CAND-IDX.               AUTHMAT
059300     IF  BAT-UNCLAIMED(BAT-IDX) AND CAT-UNCLAIMED(CAT-IDX)        AUTHMAT
059400         PERFORM 4020-WRITE-MATCH-RECORD                          AUTHMAT
059500     END-IF.                                                      AUTHMAT
059600     PERFORM 8300-RETURN-SORT-RECORD.                             AUTHMAT
059700*-----------------------------------------------------------------AUTHMAT
059800 4020-WRITE-MATCH-RECORD.                                         AUTHMAT
059900*-----------------------------------------------------------------AUTHMAT
060000*    CLAIMS BOTH SIDES AND WRITES THE OUTPUT RECORD - MOR-STEP-   AUTHMAT
060100*    NAME AND BAT-MATCHED-STEP BOTH TAKE THE CAMELCASE STEP TAG   AUTHMAT
060200*    (fullName, invertedFullName, ORDEREDTOKENS OR creditName)    AUTHMAT
060300*    STRAIGHT FROM STC-STEP-NAME BECAUSE THAT IS THE ACTUAL       AUTHMAT
060400*    BUSINESS VALUE DOWNSTREAM ENRICHMENT EXPECTS ON THE OUTPUT   AUTHMAT
060500*    RECORD - THIS IS NOT THE SAME VALUE THE CONTROL REPORT PRINTSAUTHMAT
060600*    (SEE STEP-REPORT-LABELS ABOVE AND 5010-PRINT-STEP-COUNT      AUTHMAT
060700*    BELOW, TICKET 4611).                                         AUTHMAT
060800     MOVE 'Y'                      TO BAT-CLAIMED-SW(BAT-IDX).    AUTHMAT
060900     MOVE STC-STEP-NAME(WS-STEP-INDEX) TO                         AUTHMAT
061000             BAT-MATCHED-STEP(BAT-IDX).                           AUTHMAT
061100     MOVE 'Y'                      TO CAT-CLAIMED-SW(CAT-IDX).    AUTHMAT
061200     MOVE BAT-FULL-NAME(BAT-IDX)   TO MOR-BASE-FULL-NAME.         AUTHMAT
061300     MOVE CAT-GIVEN-NAME(CAT-IDX)  TO MOR-CAND-GIVEN-NAME.        AUTHMAT
061400     MOVE CAT-FAMILY-NAME(CAT-IDX) TO MOR-CAND-FAMILY-NAME.       AUTHMAT
061500     MOVE CAT-ORCID-ID(CAT-IDX)    TO MOR-CAND-ORCID-ID.          AUTHMAT
061600     MOVE STC-STEP-NAME(WS-STEP-INDEX) TO MOR-STEP-NAME.          AUTHMAT
061700     MOVE SR-CONFIDENCE             TO MOR-CONFIDENCE.            AUTHMAT
061800     WRITE MATCHES-OUT-RECORD.                                    AUTHMAT
061900     IF  WS-MATCHES-STATUS NOT = '00'                             AUTHMAT
062000         DISPLAY 'AUTHMAT - MATCHES-OUT WRITE ERROR - RAW LINE'   AUTHMAT
062100         DISPLAY MOR-RAW-LINE                                     AUTHMAT
062200     END-IF.                                                      AUTHMAT
062300     ADD 1     TO WS-STEP-MATCH-COUNT(WS-STEP-INDEX).             AUTHMAT
062400     ADD 1     TO WS-TOTAL-MATCHED.                               AUTHMAT
062500*-----------------------------------------------------------------AUTHMAT
062600 4900-COUNT-UNMATCHED.                                            AUTHMAT
062700*-----------------------------------------------------------------AUTHMAT
062800*    RUNS ONCE, AFTER ALL FOUR STEPS ARE DONE - FINAL COUNT OF    AUTHMAT
062900*    WHATEVER IS STILL UNCLAIMED ON EITHER LIST FOR THE CONTROL   AUTHMAT
063000*    REPORT BELOW.                                                AUTHMAT
063100     MOVE ZERO                     TO WS-UNMATCHED-BASE-COUNT     AUTHMAT
063200                                       WS-UNMATCHED-CAND-COUNT.   AUTHMAT
063300     PERFORM 4910-TALLY-UNMATCHED-BASE                            AUTHMAT
063400         VARYING BAT-IDX FROM 1 BY 1 UNTIL BAT-IDX > BAT-COUNT.   AUTHMAT
063500     PERFORM 4920-TALLY-UNMATCHED-CAND                            AUTHMAT
063600         VARYING CAT-IDX FROM 1 BY 1 UNTIL CAT-IDX > CAT-COUNT.   AUTHMAT
063700*-----------------------------------------------------------------AUTHMAT
063800 4910-TALLY-UNMATCHED-BASE.                                       AUTHMAT
063900*-----------------------------------------------------------------AUTHMAT
064000     IF  BAT-UNCLAIMED(BAT-IDX)                                   AUTHMAT
064100         ADD 1                     TO WS-UNMATCHED-BASE-COUNT     AUTHMAT
064200     END-IF.                                                      AUTHMAT
064300*-----------------------------------------------------------------AUTHMAT
064400 4920-TALLY-UNMATCHED-CAND.                                       AUTHMAT
064500*-----------------------------------------------------------------AUTHMAT
064600     IF  CAT-UNCLAIMED(CAT-IDX)                                   AUTHMAT
064700         ADD 1                     TO WS-UNMATCHED-CAND-COUNT     AUTHMAT
064800     END-IF.                                                      AUTHMAT
064900*-----------------------------------------------------------------AUTHMAT
065000 5000-PRINT-CONTROL-REPORT.                                       AUTHMAT
065100*-----------------------------------------------------------------AUTHMAT
065200*    ONE-TIME END-OF-JOB SUMMARY - TITLE, READ COUNTS, A PER-STEP AUTHMAT
065300*    MATCH BREAKDOWN VIA 5010 BELOW, THEN THE FINAL               AUTHMAT
065400*    MATCHED/UNMATCHED TOTALS.  EVERY LABEL HERE IS UPPERCASE     AUTHMAT
065500*    LITERAL TEXT EXCEPT THE PER-STEP LABEL, WHICH COMES FROM THE AUTHMAT
065600*    STEP-REPORT-LABELS TABLE SO IT MATCHES THAT SAME ALL-CAPS    AUTHMAT
065700*    STYLE (TICKET 4611).                                         AUTHMAT
065800     MOVE CRL-TITLE-LINE            TO NEXT-REPORT-LINE.          AUTHMAT
065900     PERFORM 9000-PRINT-REPORT-LINE.                              AUTHMAT
066000     MOVE 'TOTAL BASE AUTHORS READ'      TO CRL-LABEL.            AUTHMAT
066100     MOVE WS-TOTAL-BASE-READ             TO CRL-COUNT.            AUTHMAT
066200     MOVE CRL-COUNT-LINE             TO NEXT-REPORT-LINE.         AUTHMAT
066300     PERFORM 9000-PRINT-REPORT-LINE.                              AUTHMAT
066400     MOVE 'TOTAL CANDIDATE AUTHORS READ' TO CRL-LABEL.            AUTHMAT
066500     MOVE WS-TOTAL-CAND-READ             TO CRL-COUNT.            AUTHMAT
066600     MOVE CRL-COUNT-LINE             TO NEXT-REPORT-LINE.         AUTHMAT
066700     PERFORM 9000-PRINT-REPORT-LINE.                              AUTHMAT
066800     MOVE CRL-RULE-LINE              TO NEXT-REPORT-LINE.         AUTHMAT
066900     PERFORM 9000-PRINT-REPORT-LINE.                              AUTHMAT
067000     MOVE 'MATCHES BY STEP:'             TO CRL-LABEL.            AUTHMAT
067100     MOVE SPACE                          TO CRL-COUNT.            AUTHMAT
067200     MOVE CRL-COUNT-LINE             TO NEXT-REPORT-LINE.         AUTHMAT
067300     PERFORM 9000-PRINT-REPORT-LINE.                              AUTHMAT
067400     PERFORM 5010-PRINT-STEP-COUNT                                AUTHMAT
067500         VARYING WS-STEP-INDEX FROM 1 BY 1                        AUTHMAT
067600             UNTIL WS-STEP-INDEX > 4.                             AUTHMAT
067700     MOVE CRL-RULE-LINE              TO NEXT-REPORT-LINE.         AUTHMAT
067800     PERFORM 9000-PRINT-REPORT-LINE.                              AUTHMAT
067900     MOVE 'TOTAL MATCHED PAIRS'          TO CRL-LABEL.            AUTHMAT
068000     MOVE WS-TOTAL-MATCHED               TO CRL-COUNT.            AUTHMAT
068100     MOVE CRL-COUNT-LINE             TO NEXT-REPORT-LINE.         AUTHMAT
068200     PERFORM 9000-PRINT-REPORT-LINE.                              AUTHMAT
068300     MOVE 'TOTAL UNMATCHED BASE AUTHORS'  TO CRL-LABEL.           AUTHMAT
068400     MOVE WS-UNMATCHED-BASE-COUNT          TO CRL-COUNT.          AUTHMAT
068500     MOVE CRL-COUNT-LINE             TO NEXT-REPORT-LINE.         AUTHMAT
068600     PERFORM 9000-PRINT-REPORT-LINE.                              AUTHMAT
068700     MOVE 'TOTAL UNMATCHED CANDIDATES'    TO CRL-LABEL.           AUTHMAT
068800     MOVE WS-UNMATCHED-CAND-COUNT          TO CRL-COUNT.          AUTHMAT
068900     MOVE CRL-COUNT-LINE             TO NEXT-REPORT-LINE.         AUTHMAT
069000     PERFORM 9000-PRINT-REPORT-LINE.                              AUTHMAT
069100*-----------------------------------------------------------------AUTHMAT
069200 5010-PRINT-STEP-COUNT.                                           AUTHMAT
069300*-----------------------------------------------------------------AUTHMAT
069400*    PRINTS SRL-LABEL(WS-STEP-INDEX), NOT STC-STEP-NAME - THE     AUTHMAT
069500*    REPORT-ONLY UPPERCASE TABLE ABOVE, NOT THE MIXED-CASE VALUE  AUTHMAT
069600*    THAT GOES OUT ON THE AUTHOR-MATCH RECORD.  BEFORE TICKET 4611AUTHMAT
069700*    THIS PARAGRAPH MOVED STC-STEP-NAME STRAIGHT TO CRL-LABEL AND AUTHMAT
069800*    PRINTED fullName/invertedFullName/orderedTokens/creditName INAUTHMAT
069900*    MIXED CASE, OUT OF STEP WITH EVERY OTHER LABEL ON THIS       AUTHMAT
070000*    REPORT.                                                      AUTHMAT
070100     MOVE SRL-LABEL(WS-STEP-INDEX)       TO CRL-LABEL.            AUTHMAT
070200     MOVE WS-STEP-MATCH-COUNT(WS-STEP-INDEX)  TO CRL-COUNT.       AUTHMAT
070300     MOVE CRL-COUNT-LINE              TO NEXT-REPORT-LINE.        AUTHMAT
070400     PERFORM 9000-PRINT-REPORT-LINE.                              AUTHMAT
070500*-----------------------------------------------------------------AUTHMAT
070600 6000-CLOSE-FILES.                                                AUTHMAT
070700*-----------------------------------------------------------------AUTHMAT
070800*    NORMAL END-OF-JOB CLOSE - NOT REACHED ON THE ABEND PATH, SEE AUTHMAT
070900*    9999-ABEND-EXIT BELOW.                                       AUTHMAT
071000     CLOSE BASE-AUTHORS-IN                                        AUTHMAT
071100           CANDIDATES-IN                                          AUTHMAT
071200           MATCHES-OUT                                            AUTHMAT
071300           CONTROL-REPORT-OUT.                                    AUTHMAT
071400*-----------------------------------------------------------------AUTHMAT
071500 8100-READ-BASE-AUTHORS-IN.                                       AUTHMAT
071600*-----------------------------------------------------------------AUTHMAT
071700*    SHARED READ PARAGRAPH - CALLED BOTH BY THE INITIAL LOAD IN   AUTHMAT
071800*    2000 AND BY EACH READ-AHEAD IN 2010.                         AUTHMAT
071900     READ BASE-AUTHORS-IN                                         AUTHMAT
072000         AT END MOVE 'Y'            TO BASE-EOF-SW.               AUTHMAT
072100*-----------------------------------------------------------------AUTHMAT
072200 8200-READ-CANDIDATES-IN.                                         AUTHMAT
072300*-----------------------------------------------------------------AUTHMAT
072400*    SAME READ-AHEAD PATTERN AS 8100 ABOVE, FOR THE CANDIDATE FEEDAUTHMAT
072500*    INSTEAD OF THE BASE FEED.                                    AUTHMAT
072600     READ CANDIDATES-IN                                           AUTHMAT
072700         AT END MOVE 'Y'            TO CAND-EOF-SW.               AUTHMAT
072800*-----------------------------------------------------------------AUTHMAT
072900 8300-RETURN-SORT-RECORD.                                         AUTHMAT
073000*-----------------------------------------------------------------AUTHMAT
073100*    SHARED RETURN PARAGRAPH FOR THE SORT OUTPUT PROCEDURE -      AUTHMAT
073200*    CALLED ONCE TO PRIME THE READ-AHEAD AND ONCE MORE AT THE     AUTHMAT
073300*    BOTTOM OF EVERY 4010 ITERATION.                              AUTHMAT
073400     RETURN SORT-WORK-FILE                                        AUTHMAT
073500         AT END MOVE 'Y'            TO SORT-EOF-SW.               AUTHMAT
073600*-----------------------------------------------------------------AUTHMAT
073700 9000-PRINT-REPORT-LINE.                                          AUTHMAT
073800*-----------------------------------------------------------------AUTHMAT
073900     MOVE NEXT-REPORT-LINE          TO PRINT-LINE.                AUTHMAT
074000     WRITE PRINT-RECORD                                           AUTHMAT
074100         AFTER ADVANCING LINE-SPACEING.                           AUTHMAT
074200     ADD LINE-SPACEING              TO LINE-COUNT.                AUTHMAT
074300     MOVE 1                         TO LINE-SPACEING.             AUTHMAT
074400*-----------------------------------------------------------------AUTHMAT
074500 9999-ABEND-EXIT.                                                 AUTHMAT
074600*-----------------------------------------------------------------AUTHMAT
074700*    REACHED ONLY WHEN MATCHES-OUT FAILS TO OPEN - CONTROL-REPORT-AUTHMAT
074800*    OUT MAY OR MAY NOT HAVE OPENED SUCCESSFULLY AT THIS POINT, SOAUTHMAT
074900*    THIS SKIPS THE NORMAL 6000-CLOSE-FILES PATH ENTIRELY RATHER  AUTHMAT
075000*    THAN RISK A CLOSE ON A FILE THAT NEVER OPENED.               AUTHMAT
075100     GOBACK.                                                      AUTHMAT
