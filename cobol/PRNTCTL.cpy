000100*---------------------------------------------------------------* PRNTCTL
000200* PRNTCTL   - STANDARD SHOP PRINT-FILE CONTROL FIELDS AND       * PRNTCTL
000300*             CURRENT-DATE BLOCK.  COPY THIS AFTER YOUR OWN     * PRNTCTL
000400*             WORKING-STORAGE 01'S, THE SAME AS EVERY OTHER     * PRNTCTL
000500*             PRINT PROGRAM IN THE SHOP.                        * PRNTCTL
000600*---------------------------------------------------------------* PRNTCTL
000700* 11/28/20 E. ACKERMAN    ORIGINAL SHOP COPY, LIFTED FROM THE   * PRNTCTL
000800*                         SKELETON PROGRAM.                     * PRNTCTL
000900* 07/14/22 R. NUNGESSER   COPIED INTO THE AUTHOR/ORCID BATCH SO * PRNTCTL
001000*                         IT DOES NOT HAVE TO CARRY ITS OWN     * PRNTCTL
001100*                         PAGE-CONTROL FIELDS INLINE.            *PRNTCTL
001200* 11/09/23 T. OYELARAN    ADDED FILLER PADS TO BOTH 01'S TO     * PRNTCTL
001300*                         BRING THIS COPYBOOK IN LINE WITH THE  * PRNTCTL
001400*                         SHOP STANDARD OF LEAVING ROOM TO GROW * PRNTCTL
001500*                         (REQ AM-041).                          *PRNTCTL
001600*---------------------------------------------------------------* PRNTCTL
001700 01  WS-CURRENT-DATE-DATA.                                        PRNTCTL
001800     05  WS-CURRENT-DATE.                                         PRNTCTL
001900         10  WS-CURRENT-YEAR         PIC 9(04).                   PRNTCTL
002000         10  WS-CURRENT-MONTH        PIC 9(02).                   PRNTCTL
002100         10  WS-CURRENT-DAY          PIC 9(02).                   PRNTCTL
002200     05  WS-CURRENT-TIME.                                         PRNTCTL
002300         10  WS-CURRENT-HH           PIC 9(02).                   PRNTCTL
002400         10  WS-CURRENT-MN           PIC 9(02).                   PRNTCTL
002500         10  WS-CURRENT-SS           PIC 9(02).                   PRNTCTL
002600         10  WS-CURRENT-MS           PIC 9(02).                   PRNTCTL
002700     05  FILLER                      PIC X(04).                   PRNTCTL
002800 01  PRINTER-CONTROL-FIELDS.                                      PRNTCTL
002900     05  LINE-SPACEING               PIC 9(02) COMP VALUE 1.      PRNTCTL
003000     05  LINE-COUNT                  PIC 9(03) COMP VALUE 999.    PRNTCTL
003100     05  LINES-ON-PAGE               PIC 9(03) COMP VALUE 56.     PRNTCTL
003200     05  PAGE-COUNT                  PIC 9(03) COMP VALUE 1.      PRNTCTL
003300     05  TOP-OF-PAGE                 PIC X(02) VALUE '1'.         PRNTCTL
003400     05  SINGLE-SPACE                PIC X(01) VALUE ' '.         PRNTCTL
003500     05  DOUBLE-SPACE                PIC X(01) VALUE '0'.         PRNTCTL
003600     05  TRIPLE-SPACE                PIC X(01) VALUE '-'.         PRNTCTL
003700     05  FILLER                      PIC X(04).                   PRNTCTL
