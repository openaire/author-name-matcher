000100 IDENTIFICATION DIVISION.                                         AUTHRMV
000200 PROGRAM-ID.        AUTHRMV.                                      AUTHRMV
000300 AUTHOR.            T. OYELARAN.                                  AUTHRMV
000400 INSTALLATION.      MORONS, LOSERS AND BIMBOS LP.                 AUTHRMV
000500 DATE-WRITTEN.      07/14/1994.                                   AUTHRMV
000600 DATE-COMPILED.                                                   AUTHRMV
000700 SECURITY.          NON-CONFIDENTIAL.                             AUTHRMV
000800*-----------------------------------------------------------------AUTHRMV
000900*    PROGRAM NAME:    AUTHRMV                                     AUTHRMV
001000*    ORIGINAL AUTHOR: T. OYELARAN                                 AUTHRMV
001100*                                                                 AUTHRMV
001200*    DATE-WRITTEN CARRIES THE SHOP'S STANDARD SKELETON DATE - THE AUTHRMV
001300*    SAME 07/14/1994 STAMP AS STREQ, AUTHMAT AND TOKNCMP - BECAUSEAUTHRMV
001400*    THIS JOB WAS CLONED FROM THAT SAME SKELETON COPY (SEE        AUTHRMV
001500*    PRNTCTL'S OWN LOG BELOW FOR THE SHOP'S HABIT OF NEVER        AUTHRMV
001600*    UPDATING AN INHERITED HEADER).  THE JOB ITSELF WAS NOT       AUTHRMV
001700*    ACTUALLY WRITTEN UNTIL THE FIRST MAINTENANCE-LOG ENTRY BELOW.AUTHRMV
001800*                                                                 AUTHRMV
001900*    THIS JOB IS THE STANDALONE FIRST-FOUND AUTHOR MATCHER USED   AUTHRMV
002000*    WHEN A DOWNSTREAM FEED ONLY WANTS "IS THERE A NAME ON THE    AUTHRMV
002100*    OTHER LIST THAT LOOKS LIKE THIS ONE" WITH NO CONFIDENCE      AUTHRMV
002200*    SCORING AND NO CROSS-CANDIDATE ARBITRATION.  IT READS THE    AUTHRMV
002300*    SAME BASE-AUTHOR AND CANDIDATE-AUTHOR FEEDS AS AUTHMAT, BUT  AUTHRMV
002400*    WALKS THE BASE LIST IN ORDER AND, FOR EACH BASE NAME, TAKES  AUTHRMV
002500*    THE FIRST UNCLAIMED CANDIDATE THAT STREQ ACCEPTS - NO        AUTHRMV
002600*    RANKING, NO SORT STEP, ONE PAIRING PER BASE NAME.  ONCE A    AUTHRMV
002700*    CANDIDATE IS TAKEN IT IS NEVER OFFERED TO A LATER BASE NAME. AUTHRMV
002800*                                                                 AUTHRMV
002900*    MAINTENANCE LOG                                              AUTHRMV
003000*    DATE      AUTHOR         MAINTENANCE REQUIREMENT             AUTHRMV
003100*    --------- -------------  ----------------------------------  AUTHRMV
003200*    11/09/23  T. OYELARAN    CREATED - FIRST-FOUND GREEDY        AUTHRMV
003300*                             MATCHER, INDEPENDENT OF THE AUTHMAT AUTHRMV
003400*                             STEP PIPELINE, CALLING STREQ AS ITS AUTHRMV
003500*                             SOLE PREDICATE (REQ AM-041).        AUTHRMV
003600*    01/15/24  R. NUNGESSER   ADDED THE BAR-FIRST-CHAR BLANK-LINE AUTHRMV
003700*                             GUARD TO 2010-STORE-BASE-AUTHOR SO  AUTHRMV
003800*                             A STRAY BLANK LINE IN BASE-AUTHORS- AUTHRMV
003900*                             IN DOES NOT WASTE A TABLE SLOT      AUTHRMV
004000*                             (TICKET 4498).                      AUTHRMV
004100*    03/02/24  R. NUNGESSER   CHECKED THIS JOB AGAINST THE        AUTHRMV
004200*                             CANDIDATE-SKIP BUG FIXED IN AUTHMAT AUTHRMV
004300*                             UNDER REQ AM-052 - NOT APPLICABLE   AUTHRMV
004400*                             HERE, AUTHRMV HAS NO CREDITNAME     AUTHRMV
004500*                             STEP AND ONLY EVER COMPARES THE     AUTHRMV
004600*                             GIVEN/FAMILY FULL NAME BUILT IN     AUTHRMV
004700*                             3100 (TICKET 4530).                 AUTHRMV
004800*    07/22/24  R. NUNGESSER   CODING-STANDARDS REVIEW - ADDED A   AUTHRMV
004900*                             FILE-STATUS CHECK AND GO TO ABEND   AUTHRMV
005000*                             EXIT AFTER THE OPENS, RUN AS A      AUTHRMV
005100*                             PERFORM...THRU RANGE, TO MATCH THE  AUTHRMV
005200*                             SHOP'S USUAL 1000-PARAGRAPH STYLE   AUTHRMV
005300*                             (TICKET 4611).                      AUTHRMV
005400*-----------------------------------------------------------------AUTHRMV
005500 ENVIRONMENT DIVISION.                                            AUTHRMV
005600 CONFIGURATION SECTION.                                           AUTHRMV
005700 SOURCE-COMPUTER.   IBM-3081.                                     AUTHRMV
005800 OBJECT-COMPUTER.   IBM-3081.                                     AUTHRMV
005900 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                           AUTHRMV
006000 INPUT-OUTPUT SECTION.                                            AUTHRMV
006100 FILE-CONTROL.                                                    AUTHRMV
006200*    BASE-AUTHORS-IN AND CANDIDATES-IN ARE THE SAME TWO FEEDS     AUTHRMV
006300*    AUTHMAT READS - NO FILE STATUS NEEDED ON THOSE, THEY ARE     AUTHRMV
006400*    INPUT-ONLY AND A MISSING FEED FAILS AT OPEN TIME ANYWAY.     AUTHRMV
006500     SELECT BASE-AUTHORS-IN    ASSIGN TO BASEAUTH.                AUTHRMV
006600     SELECT CANDIDATES-IN      ASSIGN TO CANDAUTH.                AUTHRMV
006700*    AUTHRMV-OUT DOES CARRY A FILE STATUS - IT IS THE ONE FILE    AUTHRMV
006800*    THIS JOB WRITES, AND 1010-CHECK-OPEN-STATUS BELOW ABENDS THE AUTHRMV
006900*    RUN RATHER THAN SILENTLY DROP EVERY REMOVE-MATCH RECORD IF ITAUTHRMV
007000*    NEVER OPENED.                                                AUTHRMV
007100     SELECT AUTHRMV-OUT        ASSIGN TO RMVMTCH                  AUTHRMV
007200         FILE STATUS IS WS-AUTHRMV-STATUS.                        AUTHRMV
007300*=================================================================AUTHRMV
007400 DATA DIVISION.                                                   AUTHRMV
007500*-----------------------------------------------------------------AUTHRMV
007600 FILE SECTION.                                                    AUTHRMV
007700*-----------------------------------------------------------------AUTHRMV
007800 FD  BASE-AUTHORS-IN                                              AUTHRMV
007900         RECORDING MODE F.                                        AUTHRMV
008000 01  BASE-AUTHOR-RECORD             PIC X(80).                    AUTHRMV
008100 01  BASE-AUTHOR-RECORD-R REDEFINES BASE-AUTHOR-RECORD.           AUTHRMV
008200*    FIRST-CHAR VIEW USED BY THE 01/15/24 BLANK-LINE GUARD IN     AUTHRMV
008300*    2010-STORE-BASE-AUTHOR BELOW.                                AUTHRMV
008400     05  BAR-FIRST-CHAR              PIC X(01).                   AUTHRMV
008500     05  FILLER                      PIC X(79).                   AUTHRMV
008600*-----------------------------------------------------------------AUTHRMV
008700 FD  CANDIDATES-IN                                                AUTHRMV
008800         RECORDING MODE F.                                        AUTHRMV
008900 01  CANDIDATE-AUTHOR-RECORD.                                     AUTHRMV
009000     05  CAR-GIVEN-NAME              PIC X(40).                   AUTHRMV
009100     05  CAR-FAMILY-NAME             PIC X(40).                   AUTHRMV
009200     05  CAR-CREDIT-NAME             PIC X(80).                   AUTHRMV
009300     05  CAR-ORCID-ID                PIC X(19).                   AUTHRMV
009400     05  FILLER                      PIC X(01).                   AUTHRMV
009500*    RAW-LINE REDEFINES KEPT PURELY FOR ERROR-DISPLAY, THE SAME ASAUTHRMV
009600*    AUTHMAT'S OWN COPY OF THIS LAYOUT - AUTHRMV NEVER USES IT    AUTHRMV
009700*    SINCE THIS IS AN INPUT-ONLY FILE.                            AUTHRMV
009800 01  CANDIDATE-AUTHOR-RAW REDEFINES CANDIDATE-AUTHOR-RECORD.      AUTHRMV
009900     05  CAR-RAW-LINE                PIC X(180).                  AUTHRMV
010000*-----------------------------------------------------------------AUTHRMV
010100 FD  AUTHRMV-OUT                                                  AUTHRMV
010200         RECORDING MODE F.                                        AUTHRMV
010300*    AUTHRMV WRITES THE SAME AUTHOR-MATCH-RECORD LAYOUT AUTHMAT   AUTHRMV
010400*    DOES, JUST WITH AM-STEP-NAME ALWAYS SET TO REMOVEMATCHES AND AUTHRMV
010500*    AM-CONFIDENCE ALWAYS THE EXACT-MATCH CONSTANT BELOW - THIS   AUTHRMV
010600*    JOB HAS NO SCORING OF ITS OWN.                               AUTHRMV
010700     COPY AUTMTCH.                                                AUTHRMV
010800 01  AUTHOR-MATCH-RAW REDEFINES AUTHOR-MATCH-RECORD.              AUTHRMV
010900     05  AM-RAW-LINE                 PIC X(205).                  AUTHRMV
011000*-----------------------------------------------------------------AUTHRMV
011100 WORKING-STORAGE SECTION.                                         AUTHRMV
011200*-----------------------------------------------------------------AUTHRMV
011300 01  WS-TABLE-COUNTS.                                             AUTHRMV
011400     05  BAT-COUNT                   PIC 9(04) COMP VALUE 0.      AUTHRMV
011500     05  CAT-COUNT                   PIC 9(04) COMP VALUE 0.      AUTHRMV
011600*    THE BASE-AUTHOR AND CANDIDATE-AUTHOR WORK TABLES BELOW ARE   AUTHRMV
011700*    THE SAME COPYBOOKS AUTHMAT BUILDS - THIS JOB LOADS THEM THE  AUTHRMV
011800*    SAME WAY BUT WALKS THEM WITH ITS OWN GREEDY LOGIC INSTEAD OF AUTHRMV
011900*    AUTHMAT'S SORT-BASED CLAIM.                                  AUTHRMV
012000 COPY AUTBASE.                                                    AUTHRMV
012100 COPY AUTCAND.                                                    AUTHRMV
012200*-----------------------------------------------------------------AUTHRMV
012300 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                 AUTHRMV
012400*-----------------------------------------------------------------AUTHRMV
012500     05  BASE-EOF-SW                 PIC X(01) VALUE 'N'.         AUTHRMV
012600         88  BASE-END-OF-FILE                   VALUE 'Y'.        AUTHRMV
012700     05  CAND-EOF-SW                 PIC X(01) VALUE 'N'.         AUTHRMV
012800         88  CAND-END-OF-FILE                   VALUE 'Y'.        AUTHRMV
012900     05  WS-CANDIDATE-FOUND-SW       PIC X(01) VALUE 'N'.         AUTHRMV
013000         88  WS-CANDIDATE-FOUND                 VALUE 'Y'.        AUTHRMV
013100     05  WS-AUTHRMV-STATUS           PIC X(02) VALUE '00'.        AUTHRMV
013200*-----------------------------------------------------------------AUTHRMV
013300 01  WS-COMPARE-NAME-FIELDS.                                      AUTHRMV
013400*-----------------------------------------------------------------AUTHRMV
013500     05  WS-CAND-FULL-NAME           PIC X(80).                   AUTHRMV
013600 01  WS-SUBPROGRAM-CALL-FIELDS.                                   AUTHRMV
013700*-----------------------------------------------------------------AUTHRMV
013800     05  STREQ-RESULT-SW             PIC X(01).                   AUTHRMV
013900         88  STREQ-EQUAL                        VALUE 'Y'.        AUTHRMV
014000         88  STREQ-NOT-EQUAL                    VALUE 'N'.        AUTHRMV
014100*-----------------------------------------------------------------AUTHRMV
014200 01  WS-CONTROL-TOTALS.                                           AUTHRMV
014300*-----------------------------------------------------------------AUTHRMV
014400     05  WS-TOTAL-BASE-READ          PIC 9(05) COMP VALUE 0.      AUTHRMV
014500     05  WS-TOTAL-CAND-READ          PIC 9(05) COMP VALUE 0.      AUTHRMV
014600     05  WS-TOTAL-REMOVED-PAIRS      PIC 9(05) COMP VALUE 0.      AUTHRMV
014700*=================================================================AUTHRMV
014800 PROCEDURE DIVISION.                                              AUTHRMV
014900*-----------------------------------------------------------------AUTHRMV
015000 0000-MAIN-PROCESSING.                                            AUTHRMV
015100*-----------------------------------------------------------------AUTHRMV
015200*    OPENS RUN AS A PERFORM...THRU RANGE SO THE STATUS CHECK AND  AUTHRMV
015300*    ITS GO TO ABEND SIT IN THEIR OWN NUMBERED PARAGRAPH, PER THE AUTHRMV
015400*    07/22/24 LOG ENTRY ABOVE.                                    AUTHRMV
015500     PERFORM 1000-OPEN-FILES-INITIALIZE                           AUTHRMV
015600         THRU 1010-CHECK-OPEN-STATUS-EXIT.                        AUTHRMV
015700     PERFORM 2000-LOAD-BASE-AUTHORS.                              AUTHRMV
015800     PERFORM 2100-LOAD-CANDIDATES.                                AUTHRMV
015900*    ONE PASS OVER THE BASE TABLE - EACH BASE AUTHOR EITHER TAKES AUTHRMV
016000*    THE FIRST UNCLAIMED CANDIDATE STREQ ACCEPTS OR STAYS         AUTHRMV
016100*    UNMATCHED, NO SECOND CHANCE ONCE THE LOOP MOVES ON.          AUTHRMV
016200     PERFORM 3000-REMOVE-ONE-BASE-MATCH                           AUTHRMV
016300         VARYING BAT-IDX FROM 1 BY 1 UNTIL BAT-IDX > BAT-COUNT.   AUTHRMV
016400     DISPLAY 'AUTHRMV - PAIRS REMOVED - ' WS-TOTAL-REMOVED-PAIRS. AUTHRMV
016500     PERFORM 6000-CLOSE-FILES.                                    AUTHRMV
016600     GOBACK.                                                      AUTHRMV
016700*-----------------------------------------------------------------AUTHRMV
016800 1000-OPEN-FILES-INITIALIZE.                                      AUTHRMV
016900*-----------------------------------------------------------------AUTHRMV
017000     OPEN INPUT  BASE-AUTHORS-IN                                  AUTHRMV
017100                 CANDIDATES-IN.                                   AUTHRMV
017200     OPEN OUTPUT AUTHRMV-OUT.                                     AUTHRMV
017300 1010-CHECK-OPEN-STATUS.                                          AUTHRMV
017400*    A NON-ZERO STATUS HERE MEANS AUTHRMV-OUT NEVER OPENED - ABENDAUTHRMV
017500*    RATHER THAN LET THE REMOVE-MATCH LOOP RUN A FULL PASS WITH   AUTHRMV
017600*    NOWHERE TO WRITE ITS OUTPUT.                                 AUTHRMV
017700     IF  WS-AUTHRMV-STATUS NOT = '00'                             AUTHRMV
017800         DISPLAY 'AUTHRMV - AUTHRMV-OUT OPEN ERROR - STATUS '     AUTHRMV
017900             WS-AUTHRMV-STATUS                                    AUTHRMV
018000         GO TO 9999-ABEND-EXIT                                    AUTHRMV
018100     END-IF.                                                      AUTHRMV
018200 1010-CHECK-OPEN-STATUS-EXIT.                                     AUTHRMV
018300*    EXIT LABEL FOR THE PERFORM THRU IN 0000-MAIN-PROCESSING.     AUTHRMV
018400     EXIT.                                                        AUTHRMV
018500*-----------------------------------------------------------------AUTHRMV
018600 2000-LOAD-BASE-AUTHORS.                                          AUTHRMV
018700*-----------------------------------------------------------------AUTHRMV
018800*    READ-AHEAD LOOP - THE FIRST RECORD IS ALREADY IN THE BUFFER  AUTHRMV
018900*    BY THE TIME 2010 TESTS BASE-END-OF-FILE.                     AUTHRMV
019000     PERFORM 8100-READ-BASE-AUTHORS-IN.                           AUTHRMV
019100     PERFORM 2010-STORE-BASE-AUTHOR                               AUTHRMV
019200         UNTIL BASE-END-OF-FILE.                                  AUTHRMV
019300*-----------------------------------------------------------------AUTHRMV
019400 2010-STORE-BASE-AUTHOR.                                          AUTHRMV
019500*-----------------------------------------------------------------AUTHRMV
019600*    SKIP A STRAY ALL-BLANK LINE RATHER THAN WASTE A BASE-AUTHOR- AUTHRMV
019700*    TABLE SLOT ON IT (TICKET 4498).                              AUTHRMV
019800     IF  BAR-FIRST-CHAR NOT = SPACE                               AUTHRMV
019900         ADD 1                      TO BAT-COUNT                  AUTHRMV
020000         MOVE BASE-AUTHOR-RECORD    TO BAT-FULL-NAME(BAT-COUNT)   AUTHRMV
020100         MOVE 'N'                   TO BAT-CLAIMED-SW(BAT-COUNT)  AUTHRMV
020200         MOVE SPACE                 TO                            AUTHRMV
020300                 BAT-MATCHED-STEP(BAT-COUNT)                      AUTHRMV
020400         ADD 1                      TO WS-TOTAL-BASE-READ         AUTHRMV
020500     END-IF.                                                      AUTHRMV
020600     PERFORM 8100-READ-BASE-AUTHORS-IN.                           AUTHRMV
020700*-----------------------------------------------------------------AUTHRMV
020800 2100-LOAD-CANDIDATES.                                            AUTHRMV
020900*-----------------------------------------------------------------AUTHRMV
021000     PERFORM 8200-READ-CANDIDATES-IN.                             AUTHRMV
021100     PERFORM 2110-STORE-CANDIDATE                                 AUTHRMV
021200         UNTIL CAND-END-OF-FILE.                                  AUTHRMV
021300*-----------------------------------------------------------------AUTHRMV
021400 2110-STORE-CANDIDATE.                                            AUTHRMV
021500*-----------------------------------------------------------------AUTHRMV
021600*    NO BLANK-LINE GUARD HERE - CANDAUTH IS A CLEAN ORCID EXTRACT,AUTHRMV
021700*    IT IS ONLY BASEAUTH THAT HAS EVER SHOWN A STRAY BLANK LINE INAUTHRMV
021800*    PRODUCTION.                                                  AUTHRMV
021900     ADD 1                          TO CAT-COUNT.                 AUTHRMV
022000     MOVE CAR-GIVEN-NAME            TO                            AUTHRMV
022100             CAT-GIVEN-NAME(CAT-COUNT).                           AUTHRMV
022200     MOVE CAR-FAMILY-NAME           TO                            AUTHRMV
022300             CAT-FAMILY-NAME(CAT-COUNT).                          AUTHRMV
022400     MOVE CAR-CREDIT-NAME           TO                            AUTHRMV
022500             CAT-CREDIT-NAME(CAT-COUNT).                          AUTHRMV
022600     MOVE CAR-ORCID-ID              TO                            AUTHRMV
022700             CAT-ORCID-ID(CAT-COUNT).                             AUTHRMV
022800     MOVE 'N'                       TO CAT-CLAIMED-SW(CAT-COUNT). AUTHRMV
022900     ADD 1                          TO WS-TOTAL-CAND-READ.        AUTHRMV
023000     PERFORM 8200-READ-CANDIDATES-IN.                             AUTHRMV
023100*-----------------------------------------------------------------AUTHRMV
023200 3000-REMOVE-ONE-BASE-MATCH.                                      AUTHRMV
023300*-----------------------------------------------------------------AUTHRMV
023400*    A BASE AUTHOR ALREADY CLAIMED BY AN EARLIER PASS THROUGH THISAUTHRMV
023500*    LOOP IS SKIPPED OUTRIGHT - THIS JOB NEVER REVISITS A BASE    AUTHRMV
023600*    NAME ONCE IT HAS A MATCH.                                    AUTHRMV
023700     MOVE 'N'                       TO WS-CANDIDATE-FOUND-SW.     AUTHRMV
023800     IF  BAT-UNCLAIMED(BAT-IDX)                                   AUTHRMV
023900         PERFORM 3100-SCAN-ONE-CANDIDATE                          AUTHRMV
024000             VARYING CAT-IDX FROM 1 BY 1                          AUTHRMV
024100                 UNTIL CAT-IDX > CAT-COUNT                        AUTHRMV
024200                 OR WS-CANDIDATE-FOUND                            AUTHRMV
024300     END-IF.                                                      AUTHRMV
024400*-----------------------------------------------------------------AUTHRMV
024500 3100-SCAN-ONE-CANDIDATE.                                         AUTHRMV
024600*-----------------------------------------------------------------AUTHRMV
024700*    STOPS AT THE FIRST UNCLAIMED CANDIDATE STREQ ACCEPTS - THERE AUTHRMV
024800*    IS NO RANKING PASS LIKE AUTHMAT'S SORT, SO WHICHEVER         AUTHRMV
024900*    CANDIDATE SITS EARLIEST IN CANDAUTH WINS THE TIE.            AUTHRMV
025000     IF  CAT-UNCLAIMED(CAT-IDX)                                   AUTHRMV
025100         MOVE SPACE                TO WS-CAND-FULL-NAME           AUTHRMV
025200         STRING CAT-GIVEN-NAME(CAT-IDX)  DELIMITED BY SPACE       AUTHRMV
025300                ' '                      DELIMITED BY SIZE        AUTHRMV
025400                CAT-FAMILY-NAME(CAT-IDX) DELIMITED BY SPACE       AUTHRMV
025500             INTO WS-CAND-FULL-NAME                               AUTHRMV
025600         CALL 'STREQ' USING BAT-FULL-NAME(BAT-IDX),               AUTHRMV
025700                             WS-CAND-FULL-NAME,                   AUTHRMV
025800                             STREQ-RESULT-SW                      AUTHRMV
025900         IF  STREQ-EQUAL                                          AUTHRMV
026000             SET WS-CANDIDATE-FOUND TO TRUE                       AUTHRMV
026100             PERFORM 3200-WRITE-REMOVE-RECORD                     AUTHRMV
026200         END-IF                                                   AUTHRMV
026300     END-IF.                                                      AUTHRMV
026400*-----------------------------------------------------------------AUTHRMV
026500 3200-WRITE-REMOVE-RECORD.                                        AUTHRMV
026600*-----------------------------------------------------------------AUTHRMV
026700*    BOTH SIDES OF THE PAIR ARE CLAIMED HERE SO NEITHER CAN BE    AUTHRMV
026800*    OFFERED AGAIN TO A LATER BASE NAME OR A LATER SCAN.          AUTHRMV
026900     MOVE 'Y'                      TO BAT-CLAIMED-SW(BAT-IDX).    AUTHRMV
027000     MOVE 'REMOVEMATCHES'          TO BAT-MATCHED-STEP(BAT-IDX).  AUTHRMV
027100     MOVE 'Y'                      TO CAT-CLAIMED-SW(CAT-IDX).    AUTHRMV
027200     MOVE BAT-FULL-NAME(BAT-IDX)   TO AM-BASE-FULL-NAME.          AUTHRMV
027300     MOVE CAT-GIVEN-NAME(CAT-IDX)  TO AM-CAND-GIVEN-NAME.         AUTHRMV
027400     MOVE CAT-FAMILY-NAME(CAT-IDX) TO AM-CAND-FAMILY-NAME.        AUTHRMV
027500     MOVE CAT-ORCID-ID(CAT-IDX)    TO AM-CAND-ORCID-ID.           AUTHRMV
027600     MOVE 'REMOVEMATCHES'          TO AM-STEP-NAME.               AUTHRMV
027700*    NO CONFIDENCE SCORING IN THIS JOB - STREQ EITHER ACCEPTS THE AUTHRMV
027800*    PAIR OR IT DOES NOT, SO THE CONFIDENCE FIELD IS ALWAYS THE   AUTHRMV
027900*    SAME EXACT-MATCH VALUE.                                      AUTHRMV
028000     MOVE 1.000                    TO AM-CONFIDENCE.              AUTHRMV
028100     WRITE AUTHOR-MATCH-RECORD.                                   AUTHRMV
028200     IF  WS-AUTHRMV-STATUS NOT = '00'                             AUTHRMV
028300         DISPLAY 'AUTHRMV - AUTHRMV-OUT WRITE ERROR - RAW LINE'   AUTHRMV
028400         DISPLAY AM-RAW-LINE                                      AUTHRMV
028500     END-IF.                                                      AUTHRMV
028600     ADD 1     TO WS-TOTAL-REMOVED-PAIRS.                         AUTHRMV
028700*-----------------------------------------------------------------AUTHRMV
028800 6000-CLOSE-FILES.                                                AUTHRMV
028900*-----------------------------------------------------------------AUTHRMV
029000     CLOSE BASE-AUTHORS-IN                                        AUTHRMV
029100           CANDIDATES-IN                                          AUTHRMV
029200           AUTHRMV-OUT.                                           AUTHRMV
029300*-----------------------------------------------------------------AUTHRMV
029400 8100-READ-BASE-AUTHORS-IN.                                       AUTHRMV
029500*-----------------------------------------------------------------AUTHRMV
029600     READ BASE-AUTHORS-IN                                         AUTHRMV
029700         AT END MOVE 'Y'            TO BASE-EOF-SW.               AUTHRMV
029800*-----------------------------------------------------------------AUTHRMV
029900 8200-READ-CANDIDATES-IN.                                         AUTHRMV
030000*-----------------------------------------------------------------AUTHRMV
030100     READ CANDIDATES-IN                                           AUTHRMV
030200         AT END MOVE 'Y'            TO CAND-EOF-SW.               AUTHRMV
030300*-----------------------------------------------------------------AUTHRMV
030400 9999-ABEND-EXIT.                                                 AUTHRMV
030500*-----------------------------------------------------------------AUTHRMV
030600*    REACHED ONLY WHEN AUTHRMV-OUT FAILS TO OPEN - NOTHING WAS    AUTHRMV
030700*    WRITTEN AND NOTHING NEEDS CLOSING, SO THIS GOES STRAIGHT BACKAUTHRMV
030800*    TO THE CALLING JCL STEP.                                     AUTHRMV
030900     GOBACK.                                                      AUTHRMV
