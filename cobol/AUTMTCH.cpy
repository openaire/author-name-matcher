000100*---------------------------------------------------------------* AUTMTCH
000200* AUTMTCH   - AUTHOR-MATCH RECORD.  ONE ENTRY PER CONFIRMED     * AUTMTCH
000300*             BASE/CANDIDATE PAIR.  ORIGINALLY THE MATCHES-OUT  * AUTMTCH
000400*             FD RECORD FOR THE AUTHMAT STEP PIPELINE; NOW ALSO * AUTMTCH
000500*             THE FD RECORD FOR THE STANDALONE AUTHRMV JOB'S    * AUTMTCH
000600*             OUTPUT.                                           * AUTMTCH
000700*---------------------------------------------------------------* AUTMTCH
000800* 07/14/22 R. NUNGESSER   CREATED FOR AUTHOR/ORCID ENRICHMENT   * AUTMTCH
000900*                         BATCH (REQ AM-014).                  *  AUTMTCH
001000* 03/02/23 R. NUNGESSER   AM-CONFIDENCE CHANGED FROM DISPLAY TO * AUTMTCH
001100*                         COMP-3 - PACKS THE OUTPUT RECORD DOWN * AUTMTCH
001200*                         AND MATCHES THE SCORE FIELD IN THE    * AUTMTCH
001300*                         SORT WORK RECORD.                     * AUTMTCH
001400* 11/09/23 T. OYELARAN    PICKED UP BY THE NEW AUTHRMV JOB FOR  * AUTMTCH
001500*                         ITS OWN OUTPUT FILE (REQ AM-041).     * AUTMTCH
001600*                         AUTHMAT KEEPS ITS OWN MOR-PREFIXED    * AUTMTCH
001700*                         COPY OF THIS LAYOUT INLINE SINCE ITS  * AUTMTCH
001800*                         RAW-LINE ERROR-DISPLAY REDEFINES WAS  * AUTMTCH
001900*                         ALREADY BUILT AROUND THOSE NAMES.     * AUTMTCH
002000*---------------------------------------------------------------* AUTMTCH
002100 01  AUTHOR-MATCH-RECORD.                                         AUTMTCH
002200     05  AM-BASE-FULL-NAME           PIC X(80).                   AUTMTCH
002300     05  AM-CAND-GIVEN-NAME          PIC X(40).                   AUTMTCH
002400     05  AM-CAND-FAMILY-NAME         PIC X(40).                   AUTMTCH
002500     05  AM-CAND-ORCID-ID            PIC X(19).                   AUTMTCH
002600     05  AM-STEP-NAME                PIC X(20).                   AUTMTCH
002700     05  AM-CONFIDENCE               PIC 9V999 COMP-3.            AUTMTCH
002800     05  FILLER                      PIC X(03).                   AUTMTCH
